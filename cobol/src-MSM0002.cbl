000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MSM0002.
000400 AUTHOR.     R-ALAIMO.
000500 INSTALLATION. CENTRO-ELABORAZIONE-DATI.
000600 DATE-WRITTEN. 1989-04-12.
000700 DATE-COMPILED.
000800 SECURITY.   NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* MSM0002
001100* **++ applica l'elenco ordinato di regole di un gruppo di
001200* **++ trasformazione alla parola corrente (replace globale o
001300* **++ replace_final sull'ultimo carattere). Se il gruppo non
001400* **++ esiste in tabella non succede nulla (no-op silenzioso).
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 1989-04-12 RAL REQ-4401 PRIMA EMISSIONE
001900* 1989-05-09 RAL REQ-4417 GESTIONE replace_final
002000* 1991-01-08 GGV REQ-4700 REPLACE GLOBALE (TUTTE LE OCCORRENZE)
002100* 1996-04-22 PNT REQ-5041 GRUPPO NON TROVATO = NO-OP, NON ERRORE
002200* 1998-12-01 PNT Y2K0012 VERIFICATO - NESSUN CAMPO DATA A 2 CIFRE
002300* 2004-03-09 MBR REQ-5401 ALLINEATO A NUOVA WORD-AREA CONDIVISA
002350* 2004-08-11 MBR REQ-5418 TRACCIA CONTATORI SOTTO UPSI-0
002420* 2004-09-14 MBR REQ-5431 PAROLA ORA IN ARABO VERO (UTF-8 2 BYTE) -
002440*            VALID-WORD-CHAR ESTESA AI BYTE ARABI, TOLTO IL '+'
002460*            (ERA UN SEGNAPOSTO ASCII PER IL TANWIN, ORA NON SERVE)
002480* 2004-09-14 MBR REQ-5431 REPLACE_FINAL COPIAVA 1 SOLO BYTE DI
002485*            RULE-TO - CORRETTO PER APPENDERE L'INTERO RULE-TO
002490*----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600*
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.    IBM-370.
002900 OBJECT-COMPUTER.    IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003150* word text is genuine Arabic UTF-8 - every letter's lead byte       REQ5431
003160* falls in X'D8' thru X'DB' (U+0600-U+06FF), every continuation      REQ5431
003170* byte in X'80' thru X'BF'; both ranges must pass or the scan in     REQ5431
003180* 1130-SCAN-AND-REPLACE below blanks out half of every letter.       REQ5431
003200     CLASS VALID-WORD-CHAR IS X'D8' THRU X'DB'
003210                              X'80' THRU X'BF'
003220     UPSI-0 IS MSM-TRACE-SWITCH
003400         ON STATUS IS MSM-TRACE-ON
003500         OFF STATUS IS MSM-TRACE-OFF.
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900**
004000 DATA DIVISION.
004100**
004200 FILE SECTION.
004300**
004400 WORKING-STORAGE SECTION.
004500*
004550* standalone constant for the WS-COUNTER-SLOT trace table size       REQ5433
004560* (5 slots) - used by 1120-MEASURE-FROM-TO's trace loop so the       REQ5433
004570* slot count is not a bare literal repeated at the OCCURS clause.    REQ5433
004580 77 W-TRACE-SLOT-TOTAL         PIC 9(1) COMP  VALUE 5.
004600 01 WS-COUNTERS.
004700   03 FROM-LEN                 PIC 9(2) COMP  VALUE ZERO.
004800   03 TO-LEN                   PIC 9(2) COMP  VALUE ZERO.
004900   03 WORD-LEN                 PIC 9(2) COMP  VALUE ZERO.
005000   03 SCAN-POS                 PIC 9(2) COMP  VALUE ZERO.
005100   03 W-IDX-1142               PIC 9(2) COMP  VALUE ZERO.
005120 01 WS-COUNTERS-TRACE-R REDEFINES WS-COUNTERS.          REQ5418
005140   03 WS-COUNTER-SLOT OCCURS 5 TIMES         PIC 9(2) COMP.
005200*
005300 01 WS-WORK-WORD-AREA.
005400   03 WS-WORK-WORD             PIC X(20)      VALUE SPACE.
005500   03 FILLER REDEFINES WS-WORK-WORD.
005600     05 WS-WORK-WORD-CHAR OCCURS 20 TIMES
005700                          PIC X(1).
005800*
005900 01 WS-NEW-WORD-AREA.
006000   03 WS-NEW-WORD              PIC X(20)      VALUE SPACE.
006100   03 FILLER REDEFINES WS-NEW-WORD.
006200     05 WS-NEW-WORD-CHAR OCCURS 20 TIMES
006300                         PIC X(1).
006400   03 WS-NEW-WORD-LEN          PIC 9(2) COMP  VALUE ZERO.
006500*
006600 LOCAL-STORAGE SECTION.
006700 01 LS-GROUP-FOUND-SW          PIC X(1)       VALUE 'N'.
006800*
006900 LINKAGE SECTION.
007000 COPY MSMWRDI REPLACING ==:X:== BY ==G==.
007100 COPY MSMXFRM.
007200 COPY MSMMR.
007300*
007400 PROCEDURE DIVISION USING WORD-G-AREA
007500                          XFRM-TABLE
007600                          MR.
007700*
007800 0100-MAIN-I.
007900     MOVE ZERO                           TO MR-RESULT.
008000     PERFORM 1000-FIND-GROUP THRU 1000-EXIT.
008100     IF LS-GROUP-FOUND-SW EQUAL 'Y'
008200        MOVE WORD-G-TEXT                 TO WS-WORK-WORD
008300        PERFORM 1100-APPLY-RULE-LIST THRU 1100-EXIT
008400           VARYING XFRM-RULE-IDX FROM 1 BY 1
008500           UNTIL XFRM-RULE-IDX >
008600                 XFRM-RULE-TOTAL (XFRM-GRP-IDX)
008700        MOVE WS-WORK-WORD                TO WORD-G-TEXT
008800        SET WORD-G-GROUP-FOUND           TO TRUE
008900     ELSE
009000        SET WORD-G-GROUP-NOT-FOUND       TO TRUE
009100     END-IF.
009200 0100-MAIN-F.
009300     GOBACK.
009400*
009500*----------------------------------------------------------------
009600 1000-FIND-GROUP.
009700     MOVE 'N'                            TO LS-GROUP-FOUND-SW.
009800     IF XFRM-GROUP-TOTAL > ZERO
009900        SET XFRM-GRP-SRCH-IDX             TO 1
010000        SEARCH ALL XFRM-GROUP-ENTRY
010100           AT END
010200              CONTINUE
010300           WHEN XFRM-GROUP-KEY (XFRM-GRP-SRCH-IDX) EQUAL
010400                                  WORD-G-GROUP-KEY
010500              SET XFRM-GRP-IDX            TO XFRM-GRP-SRCH-IDX
010600              MOVE 'Y'                    TO LS-GROUP-FOUND-SW
010700        END-SEARCH
010800     END-IF.
010900 1000-EXIT.
011000     EXIT.
011100*
011200*----------------------------------------------------------------
011300* Apply one rule, in RULE-ORDER sequence (the table already
011400* holds the rules in that order, so a straight VARYING scan is
011500* enough - no sort needed here).
011600 1100-APPLY-RULE-LIST.
011700     EVALUATE TRUE
011800        WHEN XFRM-RULE-IS-REPLACE (XFRM-GRP-IDX, XFRM-RULE-IDX)
011900           PERFORM 1110-DO-REPLACE THRU 1110-EXIT
012000        WHEN XFRM-RULE-IS-REPLACE-FINAL
012100                          (XFRM-GRP-IDX, XFRM-RULE-IDX)
012200           PERFORM 1200-DO-REPLACE-FINAL THRU 1200-EXIT
012300     END-EVALUATE.
012400 1100-EXIT.
012500     EXIT.
012600*
012700*----------------------------------------------------------------
012800* replace: substitute every occurrence of RULE-FROM with
012900* RULE-TO, left to right, rebuilding the word in a second
013000* buffer (global substring replace, not just the first hit).
013100 1110-DO-REPLACE.
013200     PERFORM 1120-MEASURE-FROM-TO THRU 1120-EXIT.
013300     MOVE SPACE                          TO WS-NEW-WORD.
013400     MOVE ZERO                           TO WS-NEW-WORD-LEN.
013500     MOVE 1                              TO SCAN-POS.
013600     PERFORM 1130-SCAN-AND-REPLACE THRU 1130-EXIT
013700        UNTIL SCAN-POS > WORD-LEN.
013800     MOVE WS-NEW-WORD                    TO WS-WORK-WORD.
013900 1110-EXIT.
014000     EXIT.
014100*
014200 1120-MEASURE-FROM-TO.
014300     MOVE ZERO                           TO FROM-LEN TO-LEN
014400                                             WORD-LEN.
014500     INSPECT XFRM-RULE-FROM (XFRM-GRP-IDX, XFRM-RULE-IDX)
014600             TALLYING FROM-LEN FOR CHARACTERS BEFORE SPACE.
014700     INSPECT XFRM-RULE-TO (XFRM-GRP-IDX, XFRM-RULE-IDX)
014800             TALLYING TO-LEN   FOR CHARACTERS BEFORE SPACE.
014900     INSPECT WS-WORK-WORD
015000             TALLYING WORD-LEN FOR CHARACTERS BEFORE SPACE.
015050     IF MSM-TRACE-ON
015060        PERFORM 1122-TRACE-ONE-COUNTER THRU 1122-EXIT
015070           VARYING W-IDX-1142 FROM 1 BY 1
015080           UNTIL W-IDX-1142 > W-TRACE-SLOT-TOTAL
015090     END-IF.
015100 1120-EXIT.
015200     EXIT.
015220*
015240* UPSI-0 ON dumps FROM-LEN/TO-LEN/WORD-LEN/SCAN-POS/W-IDX-1142
015260* as a flat slot array - quicker to read on a SYSOUT trace than
015280* five separate DISPLAY lines when a replace goes off the rails.
015300 1122-TRACE-ONE-COUNTER.
015320     DISPLAY 'MSM0002 TRACE SLOT ' W-IDX-1142 ' = '
015340             WS-COUNTER-SLOT (W-IDX-1142).
015360 1122-EXIT.
015380     EXIT.
015400*
015420 1130-SCAN-AND-REPLACE.
015500     IF FROM-LEN > ZERO
015600     AND SCAN-POS + FROM-LEN - 1 <= WORD-LEN
015700     AND WS-WORK-WORD (SCAN-POS : FROM-LEN) EQUAL
015800         XFRM-RULE-FROM (XFRM-GRP-IDX, XFRM-RULE-IDX) (1:FROM-LEN)
015900        PERFORM 1140-APPEND-REPLACEMENT THRU 1140-EXIT
016000        ADD FROM-LEN                     TO SCAN-POS
016100     ELSE
016200        ADD 1                            TO WS-NEW-WORD-LEN
016300        IF WS-WORK-WORD-CHAR (SCAN-POS) IS VALID-WORD-CHAR
016400           MOVE WS-WORK-WORD-CHAR (SCAN-POS) TO
016500                WS-NEW-WORD-CHAR (WS-NEW-WORD-LEN)
016600        ELSE
016700           MOVE SPACE                    TO
016800                WS-NEW-WORD-CHAR (WS-NEW-WORD-LEN)
016900        END-IF
017000        ADD 1                            TO SCAN-POS
017100     END-IF.
017200 1130-EXIT.
017300     EXIT.
017400*
017500 1140-APPEND-REPLACEMENT.
017600     PERFORM 1142-APPEND-TO-CHAR THRU 1142-EXIT
017700        VARYING W-IDX-1142 FROM 1 BY 1 UNTIL W-IDX-1142 > TO-LEN.
017800 1140-EXIT.
017900     EXIT.
018000*
018100 1142-APPEND-TO-CHAR.
018200     ADD 1                                TO WS-NEW-WORD-LEN.
018300     MOVE XFRM-RULE-TO (XFRM-GRP-IDX, XFRM-RULE-IDX)
018400                       (W-IDX-1142 : 1)    TO
018500          WS-NEW-WORD-CHAR (WS-NEW-WORD-LEN).
018600 1142-EXIT.
018700     EXIT.
018800*
018900*----------------------------------------------------------------
019000* replace_final: drop the last character (2-byte Arabic letter)
019050* of the current word and append the WHOLE of RULE-TO in its
019100* place - RULE-TO can itself be more than one letter, so this is
019150* a byte-length copy, not a 1-byte copy; a no-op on an empty word. REQ5431
019200 1200-DO-REPLACE-FINAL.
019300     MOVE ZERO                           TO WORD-LEN TO-LEN.
019400     INSPECT WS-WORK-WORD
019500             TALLYING WORD-LEN FOR CHARACTERS BEFORE SPACE.
019550     INSPECT XFRM-RULE-TO (XFRM-GRP-IDX, XFRM-RULE-IDX)
019560             TALLYING TO-LEN   FOR CHARACTERS BEFORE SPACE.
019600     IF WORD-LEN > 1
019620        MOVE SPACE                       TO
019640             WS-WORK-WORD (WORD-LEN - 1 : 2)
019660        SUBTRACT 2                       FROM WORD-LEN
019680        IF TO-LEN > ZERO
019700           MOVE XFRM-RULE-TO (XFRM-GRP-IDX, XFRM-RULE-IDX)
019750                             (1 : TO-LEN)  TO
019900             WS-WORK-WORD (WORD-LEN + 1 : TO-LEN)
019950        END-IF
020000     END-IF.
020100 1200-EXIT.
020200     EXIT.
