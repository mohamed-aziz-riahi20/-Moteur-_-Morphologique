000100* **++ Area per applicazione di un gruppo di regole (word area)
000200* **++ Working word buffer passed down to MSM0002, REPLACING
000300* **++ ==:X:== BY ==C== (the caller's own copy) or BY ==G==
000400* **++ (MSM0001's local copy) at COPY time - same REPLACING
000500* **++ trick used elsewhere in this shop's shared copybooks.
000600 01 WORD-:X:-AREA.
000700   03 WORD-:X:-TEXT                PIC X(20)   VALUE SPACE.
000800   03 WORD-:X:-GROUP-KEY            PIC X(40)   VALUE SPACE.
000900   03 WORD-:X:-FOUND-FLAG           PIC X(1)    VALUE 'N'.
001000     88 WORD-:X:-GROUP-FOUND                   VALUE 'Y'.
001100     88 WORD-:X:-GROUP-NOT-FOUND                VALUE 'N'.
001200   03 FILLER                        PIC X(9)    VALUE SPACE.
