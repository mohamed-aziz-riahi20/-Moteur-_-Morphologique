000100* **++ Scheme (morphological pattern) name-to-template table.
000200* **++ Loaded once from SCHEMES-FILE; a later line with the
000300* **++ same SCHEME-NAME overwrites the earlier one, exactly
000400* **++ the way MP-OR-EL used to override FMT-EL by DE number.
000500***************************************************************
000600*     LAYOUT SCHEME-TABLE                                     *
000700***************************************************************
000800 01 SCHEME-TABLE.
000900   03 SCHEME-TOTAL              PIC 9(9) COMP  VALUE ZERO.
001000*
001100   03 SCHEME-ENTRY OCCURS 0 TO 200 TIMES
001200                   DEPENDING ON SCHEME-TOTAL
001300                   INDEXED BY SCHEME-IDX, SCHEME-SRCH-IDX.
001400     05 SCHEME-NAME              PIC X(20)     VALUE SPACE.
001500     05 SCHEME-RULE              PIC X(40)     VALUE SPACE.
001600     05 FILLER                   PIC X(10)     VALUE SPACE.
