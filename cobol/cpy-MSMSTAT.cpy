000100* **++ STATISTICS-RECORD - output of the 6000-STATISTICS-ROLLUP
000200* **++ control break in MSM0003.
000300 01 STATISTICS-RECORD.
000400   03 STAT-TOTAL-ROOTS              PIC 9(9)      COMP
000500                                                   VALUE ZERO.
000600   03 STAT-TOTAL-PATTERNS           PIC 9(9)      COMP
000700                                                   VALUE ZERO.
000800   03 STAT-TOTAL-DERIVATIVES        PIC 9(9)      COMP
000900                                                   VALUE ZERO.
001000   03 STAT-DENSITY                  PIC 9(5)V9(4) COMP
001100                                                   VALUE ZERO.
001200   03 FILLER                        PIC X(10)     VALUE SPACE.
