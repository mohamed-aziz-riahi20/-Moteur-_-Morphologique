000100* **++ Function result area - returned by every MSM0nnn CALL
000200* **++ Carries back a numeric result code, a free-text
000300* **++ description and the position (root/scheme/word) the
000400* **++ error refers to, same shape the shop has used on every
000500* **++ CALLed subprogram since the old batch-posting suite.
000600 01 MR.
000700   03 MR-RESULT                 PIC 9(4)      VALUE ZERO.
000800     88 MR-RESULT-OK                          VALUE ZERO.
000900     88 MR-UNKNOWN-ROOT                       VALUE 0010.
001000     88 MR-UNKNOWN-SCHEME                     VALUE 0011.
001100     88 MR-BAD-ROOT-LENGTH                    VALUE 0012.
001200     88 MR-CALL-EXCEPTION                     VALUE 0013.
001300   03 MR-DESCRIPTION            PIC X(80)     VALUE SPACE.
001400   03 MR-POSITION               PIC X(50)     VALUE SPACE.
001500   03 FILLER                    PIC X(10)     VALUE SPACE.
