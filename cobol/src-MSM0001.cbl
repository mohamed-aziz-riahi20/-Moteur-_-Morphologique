000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MSM0001.
000400 AUTHOR.     R-ALAIMO.
000500 INSTALLATION. CENTRO-ELABORAZIONE-DATI.
000600 DATE-WRITTEN. 1989-04-11.
000700 DATE-COMPILED.
000800 SECURITY.   NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* MSM0001
001100* **++ motore di generazione derivati morfologici radice+schema
001200* **++ (generate engine) - sostituisce le lettere della radice
001300* **++ nel template dello schema, applica la catena di
001400* **++ trasformazioni fonetiche selezionata dal tipo di radice,
001500* **++ le eventuali eccezioni radice+schema e la post-regola
001600* **++ dell'ism fa'il, poi registra il derivato in tabella.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 1989-04-11 RAL REQ-4401 PRIMA EMISSIONE
002100* 1989-04-18 RAL REQ-4401 AGGIUNTA CLASSIFICAZIONE MITHAL/AJWAF
002200* 1989-05-02 RAL REQ-4417 CATENA LAFIF CON FALLBACK SU NAQIS
002300* 1989-05-09 RAL REQ-4417 GRUPPO ECCEZIONE RADICE+SCHEMA
002400* 1989-06-14 GGV REQ-4450 POST REGOLA ISM FA'IL (TANWIN)
002500* 1990-02-20 GGV REQ-4512 CONTEGGIO FREQUENZA DERIVATI
002600* 1990-02-27 GGV REQ-4512 MODALITA' PROBE PER IL VALIDATE
002700* 1992-09-03 RAL REQ-4810 CORREZIONE ALIF->WAW 2A POSIZIONE
002800* 1995-11-30 PNT REQ-5033 RIVISTO MESSAGGIO ERRORE RADICE IGNOTA
002900* 1998-12-01 PNT Y2K0012 VERIFICATO - NESSUN CAMPO DATA A 2 CIFRE
003000* 2001-07-16 MBR REQ-5290 INDICI ROOT-SRCH-IDX E SCHEME-SRCH-IDX
003100* 2004-03-09 MBR REQ-5401 ALLINEATO A NUOVA WORD-AREA CONDIVISA
003150* 2004-08-11 MBR REQ-5418 TRACCIA LETTERE RADICE SOTTO UPSI-0
003160* 2004-09-14 MBR REQ-5431 LETTERE/SCHEMA ISM FA'IL ORA IN ARABO
003170*            VERO (UTF-8 2 BYTE), NON PIU' TRASLITTERAZIONE ASCII
003180* 2004-09-14 MBR REQ-5432 CONTROLLO LUNGHEZZA RADICE (3 LETTERE
003185*            ESATTE) PRIMA DELLA CLASSIFICAZIONE - MR-BAD-ROOT-
003188*            LENGTH ERA DICHIARATO IN MSMMR MA MAI IMPOSTATO
003190* 2004-09-21 MBR REQ-5433 COSTANTE 77-LEVEL PER L'AMPIEZZA BYTE
003195*            DELLA RADICE (PRIMA ERA UN LETTERALE RIPETUTO)
003196* 2004-10-05 MBR REQ-5447 PREFISSI CC-PREFIX-* ORA MINUSCOLI
003197*            (mithal_/ajwaf_/naqis_/lafif_/regular_/exception_),
003198*            COME DA CONVENZIONE GROUP-KEY - ERANO MAIUSCOLI
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000* class used to recognise a {1}/{2}/{3} placeholder digit
004100* while scanning a scheme template one byte at a time
004200     CLASS VALID-PLACEHOLDER-DIGIT IS '1' THRU '3'
004300     UPSI-0 IS MSM-TRACE-SWITCH
004400         ON STATUS IS MSM-TRACE-ON
004500         OFF STATUS IS MSM-TRACE-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100**
005200 FILE SECTION.
005300**
005400 WORKING-STORAGE SECTION.
005500*
005550* Weak-letter and Ism Fa'il constants are genuine Arabic UTF-8,      REQ5431
005560* not a Latin transliteration - every code point below sits in      REQ5431
005570* the U+0600-U+06FF block, which UTF-8 always encodes in exactly    REQ5431
005580* 2 bytes, so each constant is PIC X(2) and every "1 letter = 1     REQ5431
005590* byte" offset elsewhere in this program is now "1 letter = 2      REQ5431
005595* bytes" (see 1100/1162/1500 below).                                REQ5431
005600 01 WK-LITERALS.
005700   03 CC-SCHEME-ISM-FAIL       PIC X(20)  VALUE 'فاعل'.
005750   03 CC-MARK-KASRA-TANWIN     PIC X(2)   VALUE 'ٍ'.
005800   03 CC-WEAK-WAW              PIC X(2)   VALUE 'و'.
005900   03 CC-WEAK-YA               PIC X(2)   VALUE 'ي'.
006000   03 CC-WEAK-ALIF             PIC X(2)   VALUE 'ا'.
006100   03 CC-WEAK-ALIF-MAKSURA     PIC X(2)   VALUE 'ى'.
006200   03 CC-PREFIX-MITHAL         PIC X(7)   VALUE 'mithal_'.
006300   03 CC-PREFIX-AJWAF          PIC X(6)   VALUE 'ajwaf_'.
006400   03 CC-PREFIX-NAQIS          PIC X(6)   VALUE 'naqis_'.
006500   03 CC-PREFIX-LAFIF          PIC X(6)   VALUE 'lafif_'.
006600   03 CC-PREFIX-REGULAR        PIC X(8)   VALUE 'regular_'.
006700   03 CC-PREFIX-EXCEPTION      PIC X(10)  VALUE 'exception_'.
006800*
006850* standalone byte-width constant for a 3-letter root (2 bytes per   REQ5433
006860* Arabic letter) - used by 1005-VALIDATE-ROOT-LENGTH below so the   REQ5433
006870* "exactly 3 letters" rule is not a bare literal buried in an IF.   REQ5433
006880 77 W-ROOT-BYTE-WIDTH           PIC 9(2) COMP  VALUE 6.
006900 01 WS-COUNTERS.
007000   03 W-IDX                    PIC 9(9) COMP  VALUE ZERO.
007100   03 WEAK-COUNT               PIC 9(1) COMP  VALUE ZERO.
007200   03 FMT-CHAR-IDX             PIC 9(3) COMP  VALUE ZERO.
007250   03 W-ROOT-LEN               PIC 9(2) COMP  VALUE ZERO.
007300*
007400 01 WS-SWITCHES.
007500   03 WS-WEAK-F-SW             PIC X(1)       VALUE 'N'.
007600     88 WS-WEAK-F                              VALUE 'Y'.
007700   03 WS-WEAK-M-SW             PIC X(1)       VALUE 'N'.
007800     88 WS-WEAK-M                              VALUE 'Y'.
007900   03 WS-WEAK-L-SW             PIC X(1)       VALUE 'N'.
008000     88 WS-WEAK-L                              VALUE 'Y'.
008100   03 WS-LAFIF-GROUP-SW        PIC X(1)       VALUE 'N'.
008200     88 WS-LAFIF-GROUP-EXISTS                  VALUE 'Y'.
008300*
008400 01 WS-WORKING-LETTERS.
008500   03 WS-LETTER-1              PIC X(2)       VALUE SPACE.
008600   03 WS-LETTER-2              PIC X(2)       VALUE SPACE.
008700   03 WS-LETTER-3              PIC X(2)       VALUE SPACE.
008750   03 FILLER REDEFINES WS-WORKING-LETTERS.
008770     05 WS-WORKING-LETTER OCCURS 3 TIMES
008790                          PIC X(2).
008800*
008900 01 WS-SCHEME-RULE-WORK.
009000   03 WS-RULE-TEXT             PIC X(40)      VALUE SPACE.
009100   03 FILLER REDEFINES WS-RULE-TEXT.
009200     05 WS-RULE-CHAR OCCURS 40 TIMES
009300                     PIC X(1).
009400*
009500 01 WS-BUILT-WORD-AREA.
009600   03 WS-BUILT-WORD            PIC X(20)      VALUE SPACE.
009700   03 FILLER REDEFINES WS-BUILT-WORD.
009800     05 WS-BUILT-WORD-CHAR OCCURS 20 TIMES
009900                           PIC X(1).
010000   03 WS-BUILT-WORD-LEN        PIC 9(2) COMP  VALUE ZERO.
010100*
010200 01 WS-GROUP-KEY-WORK          PIC X(40)      VALUE SPACE.
010300*
010400 COPY MSMCSP.
010500*
010600 COPY MSMWRDI REPLACING ==:X:== BY ==G==.
010700*
010800 LOCAL-STORAGE SECTION.
010900 01 LS-PLACEHOLDER-FLAG        PIC X(1)       VALUE 'N'.
011000*
011100 LINKAGE SECTION.
011200 COPY MSMGEN.
011300 COPY MSMROOT.
011400 COPY MSMSCHM.
011500 COPY MSMXFRM.
011600 COPY MSMMR.
011700*
011800 PROCEDURE DIVISION USING GEN-REQUEST
011900                          ROOT-TABLE
012000                          SCHEME-TABLE
012100                          XFRM-TABLE
012200                          MR.
012300*
012400 0100-MAIN-I.
012500*
012600     MOVE ZERO                          TO MR-RESULT
012700     MOVE SPACE                         TO GEN-WORD-OUT
012750*
012760     PERFORM 1005-VALIDATE-ROOT-LENGTH THRU 1005-EXIT.       REQ5432
012770*
012780     IF MR-RESULT-OK                                         REQ5432
012790        PERFORM 1000-VALIDATE-REQUEST THRU 1000-EXIT          REQ5432
012795     END-IF.                                                  REQ5432
013000*
013100     IF MR-RESULT-OK
013200        PERFORM 1100-EXTRACT-WORKING-LETTERS THRU 1100-EXIT
013300        PERFORM 1150-SUBSTITUTE-TEMPLATE     THRU 1150-EXIT
013400        PERFORM 1200-CLASSIFY-ROOT           THRU 1200-EXIT
013500        PERFORM 1300-RUN-TRANSFORM-CHAIN     THRU 1300-EXIT
013600        PERFORM 1400-APPLY-EXCEPTION-GROUP   THRU 1400-EXIT
013700        PERFORM 1500-APPLY-ISM-FAIL-POSTRULE THRU 1500-EXIT
013800        MOVE WS-BUILT-WORD             TO GEN-WORD-OUT
013900        IF GEN-MODE-IS-GENERATE
014000           PERFORM 1900-RECORD-DERIVATIVE THRU 1900-EXIT
014100        END-IF
014200     END-IF.
014300*
014400 0100-MAIN-F.
014500     GOBACK.
014600*
014610*----------------------------------------------------------------      REQ5432
014613* "A root that is not exactly 3 letters is an input error (reject      REQ5432
014616* before classification)" - GEN-ROOT is 3 Arabic letters at 2          REQ5432
014619* bytes apiece (W-ROOT-BYTE-WIDTH = 6), so a short root leaves         REQ5432
014622* trailing spaces INSPECT can count; runs ahead of 1000-VALIDATE-      REQ5432
014625* REQUEST's table SEARCH so a bad-length root never reaches it.       REQ5432
014628 1005-VALIDATE-ROOT-LENGTH.                                           REQ5432
014631     MOVE ZERO                          TO W-ROOT-LEN.                REQ5432
014634     INSPECT GEN-ROOT TALLYING W-ROOT-LEN                             REQ5432
014637             FOR CHARACTERS BEFORE SPACE.                             REQ5432
014640     IF W-ROOT-LEN NOT EQUAL W-ROOT-BYTE-WIDTH                        REQ5432
014643        PERFORM 1007-RAISE-BAD-ROOT-LENGTH THRU 1007-EXIT             REQ5432
014646     END-IF.                                                          REQ5432
014649 1005-EXIT.                                                           REQ5432
014652     EXIT.                                                           REQ5432
014655*                                                                    REQ5432
014658 1007-RAISE-BAD-ROOT-LENGTH.                                         REQ5432
014661     MOVE 0012                         TO MR-RESULT.                 REQ5432
014664     STRING 'root is not exactly 3 letters: ' DELIMITED BY SIZE      REQ5432
014667            GEN-ROOT                   DELIMITED BY SIZE             REQ5432
014670       INTO MR-DESCRIPTION.                                          REQ5432
014673     MOVE GEN-ROOT                     TO MR-POSITION.               REQ5432
014676 1007-EXIT.                                                          REQ5432
014679     EXIT.                                                           REQ5432
014700*----------------------------------------------------------------
014800 1000-VALIDATE-REQUEST.
014900     SET ROOT-SRCH-IDX          TO 1
015000     SEARCH ALL ROOT-ENTRY
015100        AT END
015200           PERFORM 1010-RAISE-UNKNOWN-ROOT
015300        WHEN ROOT-TEXT (ROOT-SRCH-IDX) EQUAL GEN-ROOT
015400           SET ROOT-IDX          TO ROOT-SRCH-IDX
015500     END-SEARCH.
015600     IF MR-RESULT-OK
015700        SET SCHEME-SRCH-IDX     TO 1
015800        SEARCH SCHEME-ENTRY VARYING SCHEME-SRCH-IDX
015900           AT END
016000              PERFORM 1020-RAISE-UNKNOWN-SCHEME
016100           WHEN SCHEME-NAME (SCHEME-SRCH-IDX) EQUAL
016200                               GEN-SCHEME-NAME
016300              SET SCHEME-IDX     TO SCHEME-SRCH-IDX
016400        END-SEARCH
016500     END-IF.
016600 1000-EXIT.
016700     EXIT.
016800*
016900 1010-RAISE-UNKNOWN-ROOT.
017000     MOVE 0010                         TO MR-RESULT.
017100     STRING 'unknown root: ' DELIMITED BY SIZE
017200            GEN-ROOT         DELIMITED BY SIZE
017300       INTO MR-DESCRIPTION.
017400     MOVE GEN-ROOT                     TO MR-POSITION.
017500*
017600 1020-RAISE-UNKNOWN-SCHEME.
017700     MOVE 0011                         TO MR-RESULT.
017800     STRING 'unknown scheme: ' DELIMITED BY SIZE
017900            GEN-SCHEME-NAME    DELIMITED BY SIZE
018000       INTO MR-DESCRIPTION.
018100     MOVE GEN-SCHEME-NAME               TO MR-POSITION.
018200*
018300*----------------------------------------------------------------
018400* Copy the 3 root letters as given, except at 2nd position an
018500* Alif is treated as an historical Waw for substitution only.
018550* each root letter is 2 bytes of UTF-8 (see WK-LITERALS banner),     REQ5431
018560* so the 1st/2nd/3rd letter sit at byte offsets 1/3/5, not 1/2/3.    REQ5431
018600 1100-EXTRACT-WORKING-LETTERS.
018700     MOVE GEN-ROOT (1:2)                TO WS-LETTER-1.
018800     MOVE GEN-ROOT (3:2)                TO WS-LETTER-2.
018900     MOVE GEN-ROOT (5:2)                TO WS-LETTER-3.
019000     IF WS-LETTER-2 EQUAL CC-WEAK-ALIF
019100        MOVE CC-WEAK-WAW                TO WS-LETTER-2
019200     END-IF.
019220     IF MSM-TRACE-ON                                       REQ5418
019240        PERFORM 1102-TRACE-ONE-LETTER THRU 1102-EXIT
019260           VARYING FMT-CHAR-IDX FROM 1 BY 1
019280           UNTIL FMT-CHAR-IDX > 3
019290     END-IF.
019295 1100-EXIT.
019400     EXIT.
019420*
019440* UPSI-0 ON shows the working-letters table after the Alif/Waw
019460* override, one line per position - useful when a derivative
019480* comes out wrong and the root's weak-letter spot is in doubt.
019500 1102-TRACE-ONE-LETTER.
019520     DISPLAY 'MSM0001 TRACE LETTER ' FMT-CHAR-IDX ' = '
019540             WS-WORKING-LETTER (FMT-CHAR-IDX).
019560 1102-EXIT.
019580     EXIT.
019590*
019600*----------------------------------------------------------------
019700* Substitute {1} {2} {3} placeholders in SCHEME-RULE (40 bytes,
019800* scanned left to right one byte at a time - same scroll-and-
019900* build idiom the shop used for the ISO message build string).
020000 1150-SUBSTITUTE-TEMPLATE.
020100     MOVE SCHEME-RULE (SCHEME-IDX)       TO WS-RULE-TEXT.
020200     MOVE SPACE                          TO WS-BUILT-WORD.
020300     MOVE ZERO                           TO WS-BUILT-WORD-LEN.
020400     MOVE 1                               TO FMT-CHAR-IDX.
020500     PERFORM 1160-SCAN-TEMPLATE-CHAR THRU 1160-EXIT
020600        UNTIL FMT-CHAR-IDX > 40
020700        OR WS-RULE-CHAR (FMT-CHAR-IDX) EQUAL SPACE.
020800 1150-EXIT.
020900     EXIT.
021000*
021100 1160-SCAN-TEMPLATE-CHAR.
021200     IF WS-RULE-CHAR (FMT-CHAR-IDX) EQUAL '{'
021300     AND FMT-CHAR-IDX < 40
021400        PERFORM 1162-APPEND-PLACEHOLDER THRU 1162-EXIT
021500     ELSE
021600        PERFORM 1164-APPEND-LITERAL-CHAR THRU 1164-EXIT
021700     END-IF.
021800 1160-EXIT.
021900     EXIT.
022000*
022050* a root letter is 2 bytes, so a {1}/{2}/{3} hit drops both bytes     REQ5431
022060* of WS-LETTER-n in one MOVE and the length advances by 2, not 1.    REQ5431
022100 1162-APPEND-PLACEHOLDER.
022200     IF WS-RULE-CHAR (FMT-CHAR-IDX + 1) IS NOT
022300        VALID-PLACEHOLDER-DIGIT
022400        PERFORM 1164-APPEND-LITERAL-CHAR THRU 1164-EXIT
022500        GO TO 1162-EXIT
022600     END-IF.
022700     EVALUATE WS-RULE-CHAR (FMT-CHAR-IDX + 1)
022800        WHEN '1'
022900           MOVE WS-LETTER-1 TO
023000                WS-BUILT-WORD (WS-BUILT-WORD-LEN + 1:2)
023050           ADD 2 TO WS-BUILT-WORD-LEN
023200        WHEN '2'
023300           MOVE WS-LETTER-2 TO
023400                WS-BUILT-WORD (WS-BUILT-WORD-LEN + 1:2)
023450           ADD 2 TO WS-BUILT-WORD-LEN
023600        WHEN '3'
023700           MOVE WS-LETTER-3 TO
023800                WS-BUILT-WORD (WS-BUILT-WORD-LEN + 1:2)
023850           ADD 2 TO WS-BUILT-WORD-LEN
024000        WHEN OTHER
024100           ADD 1 TO WS-BUILT-WORD-LEN
024200           MOVE WS-RULE-CHAR (FMT-CHAR-IDX) TO
024300                WS-BUILT-WORD-CHAR (WS-BUILT-WORD-LEN)
024400           ADD 1 TO FMT-CHAR-IDX
024500           GO TO 1162-EXIT
024600     END-EVALUATE.
024700     ADD 3                               TO FMT-CHAR-IDX.
024800 1162-EXIT.
024900     EXIT.
025000*
025100 1164-APPEND-LITERAL-CHAR.
025200     ADD 1                               TO WS-BUILT-WORD-LEN.
025300     MOVE WS-RULE-CHAR (FMT-CHAR-IDX)    TO
025400          WS-BUILT-WORD-CHAR (WS-BUILT-WORD-LEN).
025500     ADD 1                               TO FMT-CHAR-IDX.
025600 1164-EXIT.
025700     EXIT.
025800*
025900*----------------------------------------------------------------
026000* Root classification - LAFIF checked first (highest priority),
026100* then MITHAL, AJWAF, NAQIS, else REGULAR.
026200 1200-CLASSIFY-ROOT.
026300     MOVE 'N'                            TO WS-WEAK-F-SW
026400                                             WS-WEAK-M-SW
026500                                             WS-WEAK-L-SW.
026600     MOVE ZERO                           TO WEAK-COUNT.
026700*
026800     IF WS-LETTER-1 EQUAL CC-WEAK-WAW OR CC-WEAK-YA
026900        MOVE 'Y'                         TO WS-WEAK-F-SW
027000        ADD 1                            TO WEAK-COUNT
027100     END-IF.
027200     IF WS-LETTER-2 EQUAL CC-WEAK-WAW OR CC-WEAK-YA
027300                        OR CC-WEAK-ALIF
027400        MOVE 'Y'                         TO WS-WEAK-M-SW
027500        ADD 1                            TO WEAK-COUNT
027600     END-IF.
027700     IF WS-LETTER-3 EQUAL CC-WEAK-WAW OR CC-WEAK-YA
027800                        OR CC-WEAK-ALIF OR CC-WEAK-ALIF-MAKSURA
027900        MOVE 'Y'                         TO WS-WEAK-L-SW
028000        ADD 1                            TO WEAK-COUNT
028100     END-IF.
028200*
028300     EVALUATE TRUE
028400        WHEN WEAK-COUNT >= 2
028500           SET ROOT-TYPE-LAFIF           TO TRUE
028600        WHEN WS-WEAK-F
028700           SET ROOT-TYPE-MITHAL          TO TRUE
028800        WHEN WS-WEAK-M
028900           SET ROOT-TYPE-AJWAF           TO TRUE
029000        WHEN WS-WEAK-L
029100           SET ROOT-TYPE-NAQIS           TO TRUE
029200        WHEN OTHER
029300           SET ROOT-TYPE-REGULAR         TO TRUE
029400     END-EVALUATE.
029500 1200-EXIT.
029600     EXIT.
029700*
029800*----------------------------------------------------------------
029900 1300-RUN-TRANSFORM-CHAIN.
030000     EVALUATE TRUE
030100        WHEN ROOT-TYPE-LAFIF
030200           STRING CC-PREFIX-MITHAL DELIMITED BY SPACE
030300                  GEN-SCHEME-NAME  DELIMITED BY SPACE
030400             INTO WS-GROUP-KEY-WORK
030500           PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
030600           PERFORM 1330-LAFIF-FALLBACK-CHECK THRU 1330-EXIT
030700        WHEN ROOT-TYPE-AJWAF
030800           STRING CC-PREFIX-AJWAF  DELIMITED BY SPACE
030900                  GEN-SCHEME-NAME  DELIMITED BY SPACE
031000             INTO WS-GROUP-KEY-WORK
031100           PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
031200        WHEN ROOT-TYPE-NAQIS
031300           STRING CC-PREFIX-NAQIS  DELIMITED BY SPACE
031400                  GEN-SCHEME-NAME  DELIMITED BY SPACE
031500             INTO WS-GROUP-KEY-WORK
031600           PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
031700        WHEN ROOT-TYPE-MITHAL
031800           STRING CC-PREFIX-MITHAL DELIMITED BY SPACE
031900                  GEN-SCHEME-NAME  DELIMITED BY SPACE
032000             INTO WS-GROUP-KEY-WORK
032100           PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
032200        WHEN OTHER
032300           STRING CC-PREFIX-REGULAR DELIMITED BY SPACE
032400                  GEN-SCHEME-NAME   DELIMITED BY SPACE
032500             INTO WS-GROUP-KEY-WORK
032600           PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
032700     END-EVALUATE.
032800 1300-EXIT.
032900     EXIT.
033000*
033100* Apply one group's rule list to WS-BUILT-WORD via MSM0002.
033200* A group not present in the table is a silent no-op.
033300 1310-APPLY-GROUP.
033400     MOVE WS-BUILT-WORD          TO WORD-G-TEXT.
033500     MOVE WS-GROUP-KEY-WORK      TO WORD-G-GROUP-KEY.
033600     CALL 'MSM0002' USING WORD-G-AREA XFRM-TABLE MR
033700              ON EXCEPTION PERFORM 1320-RAISE-CALL-ERROR
033800     END-CALL.
033900     MOVE WORD-G-TEXT            TO WS-BUILT-WORD.
034000 1310-EXIT.
034100     EXIT.
034200*
034300 1320-RAISE-CALL-ERROR.
034400     MOVE 0013                          TO MR-RESULT.
034500     MOVE 'CALL for program MSM0002 raised an exception'
034600                                        TO MR-DESCRIPTION.
034700     MOVE WS-GROUP-KEY-WORK             TO MR-POSITION.
034800*
034900* LAFIF roots without ANY dedicated lafif_<scheme> group in the
035000* whole table fall back to the naqis treatment as well.
035100 1330-LAFIF-FALLBACK-CHECK.
035200     STRING CC-PREFIX-LAFIF      DELIMITED BY SPACE
035300            GEN-SCHEME-NAME      DELIMITED BY SPACE
035400       INTO WS-GROUP-KEY-WORK.
035500     PERFORM 1332-SCAN-FOR-LAFIF-GROUP THRU 1332-EXIT.
035600     IF WS-LAFIF-GROUP-EXISTS
035700        PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
035800     ELSE
035900        STRING CC-PREFIX-NAQIS   DELIMITED BY SPACE
036000               GEN-SCHEME-NAME   DELIMITED BY SPACE
036100          INTO WS-GROUP-KEY-WORK
036200        PERFORM 1310-APPLY-GROUP THRU 1310-EXIT
036300     END-IF.
036400 1330-EXIT.
036500     EXIT.
036600*
036700 1332-SCAN-FOR-LAFIF-GROUP.
036800     MOVE 'N'                           TO WS-LAFIF-GROUP-SW.
036900     IF XFRM-GROUP-TOTAL > ZERO
037000        SET XFRM-GRP-SRCH-IDX            TO 1
037100        SEARCH ALL XFRM-GROUP-ENTRY
037200           AT END
037300              CONTINUE
037400           WHEN XFRM-GROUP-KEY (XFRM-GRP-SRCH-IDX) EQUAL
037500                                  WS-GROUP-KEY-WORK
037600              MOVE 'Y'                  TO WS-LAFIF-GROUP-SW
037700        END-SEARCH
037800     END-IF.
037900 1332-EXIT.
038000     EXIT.
038100*
038200*----------------------------------------------------------------
038300* One more group lookup after the type chain: a specific root
038400* may override the generic transformation for one scheme.
038500 1400-APPLY-EXCEPTION-GROUP.
038600     STRING CC-PREFIX-EXCEPTION  DELIMITED BY SPACE
038700            GEN-ROOT             DELIMITED BY SPACE
038800            '_'                  DELIMITED BY SIZE
038900            GEN-SCHEME-NAME      DELIMITED BY SPACE
039000       INTO WS-GROUP-KEY-WORK.
039100     PERFORM 1310-APPLY-GROUP THRU 1310-EXIT.
039200 1400-EXIT.
039300     EXIT.
039400*
039500*----------------------------------------------------------------
039600* Weak Ism Fa'il post-processing (phonetic tanwin rule) - fires
039700* only for scheme CC-SCHEME-ISM-FAIL, root type NAQIS/LAFIF/AJWAF,
039800* and word ending in the weak Ya.
039850* the weak Ya and the kasra-tanwin mark are both 2-byte Arabic       REQ5431
039860* UTF-8 code points, so dropping the final letter and appending     REQ5431
039870* the mark is a same-length in-place overwrite of the last 2        REQ5431
039880* bytes - no SUBTRACT/ADD needed, WS-BUILT-WORD-LEN does not move.  REQ5431
039900 1500-APPLY-ISM-FAIL-POSTRULE.
040000     IF GEN-SCHEME-NAME EQUAL CC-SCHEME-ISM-FAIL
040100     AND (ROOT-TYPE-NAQIS OR ROOT-TYPE-LAFIF OR ROOT-TYPE-AJWAF)
040200     AND WS-BUILT-WORD-LEN > 1
040300     AND WS-BUILT-WORD (WS-BUILT-WORD-LEN - 1:2) EQUAL CC-WEAK-YA
040400        MOVE CC-MARK-KASRA-TANWIN TO
040500             WS-BUILT-WORD (WS-BUILT-WORD-LEN - 1:2)
040800     END-IF.
040900 1500-EXIT.
041000     EXIT.
041100*
041200*----------------------------------------------------------------
041300* A derivative list is per-root - first occurrence gets
041400* frequency 1, every later occurrence of the same word string
041500* adds 1 to the existing counter.
041600 1900-RECORD-DERIVATIVE.
041700     MOVE 'N'                            TO LS-PLACEHOLDER-FLAG.
041800     IF ROOT-DERIV-TOTAL (ROOT-IDX) > ZERO
041900        SET DERIV-IDX                    TO 1
042000        PERFORM 1910-SCAN-DERIVATIVES THRU 1910-EXIT
042100           UNTIL DERIV-IDX >
042200                 ROOT-DERIV-TOTAL (ROOT-IDX)
042300     END-IF.
042400     IF LS-PLACEHOLDER-FLAG NOT EQUAL 'Y'
042500        ADD 1 TO ROOT-DERIV-TOTAL (ROOT-IDX)
042600        MOVE WS-BUILT-WORD TO
042700             DERIV-WORD (ROOT-IDX, ROOT-DERIV-TOTAL (ROOT-IDX))
042800        MOVE 1 TO
042900             DERIV-FREQUENCY
043000                  (ROOT-IDX, ROOT-DERIV-TOTAL (ROOT-IDX))
043100     END-IF.
043200 1900-EXIT.
043300     EXIT.
043400*
043500 1910-SCAN-DERIVATIVES.
043600     IF DERIV-WORD (ROOT-IDX, DERIV-IDX) EQUAL
043700                    WS-BUILT-WORD
043800        ADD 1 TO DERIV-FREQUENCY (ROOT-IDX, DERIV-IDX)
043900        MOVE 'Y'                         TO LS-PLACEHOLDER-FLAG
044000        SET DERIV-IDX TO ROOT-DERIV-TOTAL (ROOT-IDX)
044100     END-IF.
044200     SET DERIV-IDX UP BY 1.
044300 1910-EXIT.
044400     EXIT.
