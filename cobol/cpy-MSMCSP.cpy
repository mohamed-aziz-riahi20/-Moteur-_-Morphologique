000100* **++ AREA PER CLASSIFICAZIONE RADICE
000200* **++ (root-type classification flag) - condition-name switch
000300* **++ idiom used elsewhere in this shop's copybooks.
000400 01 ROOT-CLASS-AREA.
000500   03 ROOT-STRUCT-TYPE         PIC X(8)      VALUE SPACE.
000600     88 ROOT-TYPE-REGULAR                VALUE 'REGULAR '.
000700     88 ROOT-TYPE-MITHAL                 VALUE 'MITHAL  '.
000800     88 ROOT-TYPE-AJWAF                  VALUE 'AJWAF   '.
000900     88 ROOT-TYPE-NAQIS                  VALUE 'NAQIS   '.
001000     88 ROOT-TYPE-LAFIF                  VALUE 'LAFIF   '.
001100   03 FILLER                 PIC X(10)     VALUE SPACE.
