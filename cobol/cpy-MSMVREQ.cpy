000100* **++ VALIDATE-REQUEST LINKAGE PARAMETERS COPYBOOK
000200* **++ CALL boundary of MSM0004 - root and candidate word go in,
000300* **++ VALIDATION-RESULT (see MSMVAL) comes back out.
000350* **++ VAL-ROOT-IN is genuine Arabic UTF-8 (2 bytes/letter), same   REQ5431
000360* **++ X(6) sizing as GEN-ROOT - see cpy-MSMGEN.cpy banner.         REQ5431
000400 01 VALIDATE-REQUEST.
000500   03 VAL-ROOT-IN                   PIC X(6)    VALUE SPACE.
000600   03 VAL-WORD-IN                   PIC X(20)   VALUE SPACE.
000700   03 FILLER                        PIC X(10)   VALUE SPACE.
