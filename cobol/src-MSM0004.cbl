000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MSM0004.
000400 AUTHOR.     P-NOTARO.
000500 INSTALLATION. CENTRO-ELABORAZIONE-DATI.
000600 DATE-WRITTEN. 1990-02-27.
000700 DATE-COMPILED.
000800 SECURITY.   NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* MSM0004
001100* **++ motore di validazione: data una radice e una parola
001200* **++ candidata, prova a generare (in modalita' PROBE, senza
001300* **++ registrare il derivato) la parola per ogni schema in
001400* **++ tabella finche' non trova una corrispondenza esatta; se
001500* **++ la trova rigenera (stavolta in modalita' normale, cosi'
001600* **++ il derivato viene registrato) la stessa coppia radice-
001700* **++ schema e restituisce VALIDATION-RESULT.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 1990-02-27 GGV REQ-4512 PRIMA EMISSIONE (MODALITA' PROBE)
002200* 1990-03-12 GGV REQ-4512 ARRESTO ALLA PRIMA CORRISPONDENZA
002300* 1990-03-12 GGV REQ-4512 SECONDA CALL PER REGISTRARE IL DERIVATO
002400* 1995-11-30 PNT REQ-5033 RADICE IGNOTA = VALID-FLAG 'N', NON ERRORE
002500* 1998-12-01 PNT Y2K0012 VERIFICATO - NESSUN CAMPO DATA A 2 CIFRE
002600* 2001-07-16 MBR REQ-5290 INDICE SCHEME-SRCH-IDX PER LA SCANSIONE
002700* 2004-03-09 MBR REQ-5401 ALLINEATO A NUOVA GEN-REQUEST CONDIVISA
002750* 2004-09-14 MBR REQ-5431 RADICE ORA IN ARABO VERO (UTF-8 2 BYTE) -
002760*            VALID-ROOT-CHAR ESTESA AL BYTE INIZIALE ARABO,
002770*            WS-VAL-ROOT-WORK AMPLIATA A X(6)
002780* 2004-09-21 MBR REQ-5433 CONTATORE 77-LEVEL DELLE PROVE SCHEMA
002790* 2004-10-12 MBR REQ-5449 RIFORMULATO COMMENTO IN 1000-CHECK-ROOT-
002795*            KNOWN (RIFERIMENTO IMPROPRIO RIMOSSO)
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003550* only the root's lead byte is checked here - every Arabic letter    REQ5431
003560* in this shop's block (U+0600-U+06FF) starts with X'D8' thru       REQ5431
003570* X'DB', so that is the only range VALID-ROOT-CHAR needs.           REQ5431
003600     CLASS VALID-ROOT-CHAR IS X'D8' THRU X'DB'
003700     UPSI-0 IS MSM-TRACE-SWITCH
003800         ON STATUS IS MSM-TRACE-ON
003900         OFF STATUS IS MSM-TRACE-OFF.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300**
004400 DATA DIVISION.
004500**
004600 FILE SECTION.
004700**
004800 WORKING-STORAGE SECTION.
004900*
004950* standalone probe-count scratch item - counts how many schemes    REQ5433
004960* 2100-PROBE-ONE-SCHEME actually tried this run, UPSI-0 trace use. REQ5433
004970 77 W-PROBE-COUNT              PIC 9(9) COMP  VALUE ZERO.
005000 01 WS-COUNTERS.
005100   03 W-SCHEME-IDX              PIC 9(9) COMP  VALUE ZERO.
005200*
005300 01 WS-SWITCHES.
005400   03 WS-MATCH-SW               PIC X(1)       VALUE 'N'.
005500     88 WS-MATCH-FOUND                          VALUE 'Y'.
005600     88 WS-MATCH-NOT-FOUND                       VALUE 'N'.
005700   03 WS-ROOT-KNOWN-SW          PIC X(1)       VALUE 'N'.
005800     88 WS-ROOT-IS-KNOWN                         VALUE 'Y'.
005900*
006000 01 WS-MATCHED-SCHEME-AREA.
006100   03 WS-MATCHED-SCHEME         PIC X(20)      VALUE SPACE.
006200   03 FILLER REDEFINES WS-MATCHED-SCHEME.
006300     05 WS-MATCHED-SCHEME-CHAR OCCURS 20 TIMES
006400                               PIC X(1).
006500*
006600 COPY MSMGEN.
006700*
006800 01 WS-CANDIDATE-WORD-AREA.
006900   03 WS-CANDIDATE-WORD         PIC X(20)      VALUE SPACE.
007000   03 FILLER REDEFINES WS-CANDIDATE-WORD.
007100     05 WS-CANDIDATE-CHAR OCCURS 20 TIMES
007200                          PIC X(1).
007300*
007400 01 WS-VAL-ROOT-WORK-AREA.
007450* 6 bytes (3 Arabic letters at 2 bytes apiece) - the REDEFINES       REQ5431
007460* below is now a byte array, not a letter array; only slot 1        REQ5431
007470* (the lead byte) is ever checked, in 1000-CHECK-ROOT-KNOWN.        REQ5431
007500   03 WS-VAL-ROOT-WORK          PIC X(6)       VALUE SPACE.
007600   03 FILLER REDEFINES WS-VAL-ROOT-WORK.
007700     05 WS-VAL-ROOT-CHAR OCCURS 6 TIMES
007800                         PIC X(1).
007900*
008000 LOCAL-STORAGE SECTION.
008100 01 LS-NOT-USED                 PIC X(1)       VALUE SPACE.
008200*
008300 LINKAGE SECTION.
008400 COPY MSMVREQ.
008500 COPY MSMVAL.
008600 COPY MSMROOT.
008700 COPY MSMSCHM.
008800 COPY MSMXFRM.
008900 COPY MSMMR.
009000*
009100 PROCEDURE DIVISION USING VALIDATE-REQUEST
009200                          VALIDATION-RESULT
009300                          ROOT-TABLE
009400                          SCHEME-TABLE
009500                          XFRM-TABLE
009600                          MR.
009700*
009800 0100-MAIN-I.
009900     MOVE ZERO                           TO MR-RESULT.
010000     MOVE 'N'                            TO VALID-FLAG.
010100     MOVE SPACE                          TO VALID-ROOT VALID-SCHEME.
010200     MOVE VAL-WORD-IN                    TO WS-CANDIDATE-WORD.
010300     PERFORM 1000-CHECK-ROOT-KNOWN THRU 1000-EXIT.
010400     IF WS-ROOT-IS-KNOWN
010500        MOVE VAL-ROOT-IN                 TO VALID-ROOT
010600        PERFORM 2000-SCAN-SCHEMES THRU 2000-EXIT
010700        IF WS-MATCH-FOUND
010800           PERFORM 3000-CONFIRM-AND-RECORD THRU 3000-EXIT
010900        END-IF
011000     END-IF.
011100 0100-MAIN-F.
011200     GOBACK.
011300*
011400*----------------------------------------------------------------
011500* an unknown root is not an MR error here - it's a normal "no"
011600* answer, so MR-RESULT stays zero either way.
011700 1000-CHECK-ROOT-KNOWN.
011800     MOVE 'N'                            TO WS-ROOT-KNOWN-SW.
011900     MOVE VAL-ROOT-IN                    TO WS-VAL-ROOT-WORK.
012000     IF WS-VAL-ROOT-CHAR (1) IS NOT VALID-ROOT-CHAR
012100        GO TO 1000-EXIT
012200     END-IF.
012300     IF ROOT-TOTAL > ZERO
012400        SET ROOT-SRCH-IDX               TO 1
012500        SEARCH ALL ROOT-ENTRY
012600           AT END
012700              CONTINUE
012800           WHEN ROOT-TEXT (ROOT-SRCH-IDX) EQUAL VAL-ROOT-IN
012900              MOVE 'Y'                   TO WS-ROOT-KNOWN-SW
013000        END-SEARCH
013100     END-IF.
013200 1000-EXIT.
013300     EXIT.
013400*
013500*----------------------------------------------------------------
013600* probes every scheme in table order, calling MSM0001 in PROBE
013700* mode (no derivative is recorded on this pass); stops at the
013800* first scheme whose built word equals the candidate word.
013900 2000-SCAN-SCHEMES.
014000     MOVE 'N'                            TO WS-MATCH-SW.
014100     SET W-SCHEME-IDX                    TO 1.
014200     PERFORM 2100-PROBE-ONE-SCHEME THRU 2100-EXIT
014300        UNTIL W-SCHEME-IDX > SCHEME-TOTAL
014400        OR    WS-MATCH-FOUND.
014500 2000-EXIT.
014600     EXIT.
014700*
014800 2100-PROBE-ONE-SCHEME.
014850     ADD 1                                TO W-PROBE-COUNT.         REQ5433
014900     SET SCHEME-IDX                      TO W-SCHEME-IDX.
015000     MOVE VAL-ROOT-IN                    TO GEN-ROOT.
015100     MOVE SCHEME-NAME (SCHEME-IDX)       TO GEN-SCHEME-NAME.
015200     MOVE 'P'                            TO GEN-OPERATION-MODE.
015300     MOVE SPACE                          TO GEN-WORD-OUT.
015400     CALL 'MSM0001' USING GEN-REQUEST ROOT-TABLE SCHEME-TABLE
015500                          XFRM-TABLE MR
015600     END-CALL.
015700     IF MR-RESULT-OK
015800     AND GEN-WORD-OUT EQUAL WS-CANDIDATE-WORD
015900        MOVE 'Y'                         TO WS-MATCH-SW
016000        MOVE SCHEME-NAME (SCHEME-IDX)    TO WS-MATCHED-SCHEME
016100     END-IF.
016200     SET W-SCHEME-IDX UP BY 1.
016300 2100-EXIT.
016400     EXIT.
016500*
016600*----------------------------------------------------------------
016700* re-runs the winning root+scheme pair in normal GENERATE mode
016800* so the usual 1900-RECORD-DERIVATIVE bookkeeping in MSM0001
016900* fires exactly as it would for an ordinary generate request.
017000 3000-CONFIRM-AND-RECORD.
017100     MOVE VAL-ROOT-IN                    TO GEN-ROOT.
017200     MOVE WS-MATCHED-SCHEME              TO GEN-SCHEME-NAME.
017300     MOVE 'G'                            TO GEN-OPERATION-MODE.
017400     MOVE SPACE                          TO GEN-WORD-OUT.
017500     CALL 'MSM0001' USING GEN-REQUEST ROOT-TABLE SCHEME-TABLE
017600                          XFRM-TABLE MR
017700     END-CALL.
017800     SET VALID-YES                       TO TRUE.
017900     MOVE WS-MATCHED-SCHEME              TO VALID-SCHEME.
018000 3000-EXIT.
018100     EXIT.
