000100* **++ GENERATE-REQUEST LINKAGE PARAMETERS COPYBOOK
000200* **++ Used on the CALL boundary of MSM0001 - root, scheme
000300* **++ name and mode go in, the built word comes back out.
000330* **++ GEN-ROOT carries the root's 3 letters in genuine Arabic       REQ5431
000340* **++ UTF-8 (not a Latin transliteration) - every letter this       REQ5431
000350* **++ engine classifies (waw/ya/alif/alif-maksura) sits in the      REQ5431
000360* **++ U+0600-U+06FF block, which UTF-8 always encodes in exactly    REQ5431
000370* **++ 2 bytes, so PIC X(6) holds the 3-letter root with no          REQ5431
000380* **++ truncation - see CC-WEAK-nnn in src-MSM0001.cbl WK-LITERALS.  REQ5431
000400 01 GEN-REQUEST.
000500   03 GEN-ROOT                      PIC X(6)    VALUE SPACE.
000600   03 GEN-SCHEME-NAME               PIC X(20)   VALUE SPACE.
000700   03 GEN-OPERATION-MODE            PIC X(1)    VALUE 'G'.
000800     88 GEN-MODE-IS-GENERATE                   VALUE 'G'.
000900     88 GEN-MODE-IS-VALIDATE-PROBE             VALUE 'P'.
001000   03 GEN-WORD-OUT                  PIC X(20)   VALUE SPACE.
001100   03 FILLER                        PIC X(10)   VALUE SPACE.
