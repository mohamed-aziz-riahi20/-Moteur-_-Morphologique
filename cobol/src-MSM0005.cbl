000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MSM0005.
000400 AUTHOR.     G-GIVONE.
000500 INSTALLATION. CENTRO-ELABORAZIONE-DATI.
000600 DATE-WRITTEN. 1990-03-05.
000700 DATE-COMPILED.
000800 SECURITY.   NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* MSM0005
001100* **++ loader del file delle trasformazioni fonetiche. Riceve
001200* **++ una riga per CALL dal driver MSM0003 e costruisce la
001300* **++ XFRM-TABLE: righe vuote ignorate, righe con '#' aggiunte
001400* **++ al commento del gruppo corrente, righe con ':' aprono un
001500* **++ nuovo gruppo la cui lista di regole (separate da ';') e'
001600* **++ del tipo replace=<da>><a> oppure replace_final=<a>.
001700* **++ Lo stato "gruppo corrente" resta in WORKING-STORAGE tra
001800* **++ una CALL e la successiva, per tutta la durata del run.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 1990-03-05 GGV REQ-4512 PRIMA EMISSIONE
002300* 1990-03-19 GGV REQ-4512 SUPPORTO COMMENTO MULTIRIGA '#'
002400* 1991-01-08 GGV REQ-4700 SEPARATORE ';' PER PIU' REGOLE
002500* 1996-04-22 PNT REQ-5041 GRUPPO DUPLICATO: ACCODA SENZA SOSTITUIRE
002600* 1998-12-01 PNT Y2K0012 VERIFICATO - NESSUN CAMPO DATA A 2 CIFRE
002700* 2001-07-16 MBR REQ-5290 ORDINAMENTO ASCENDENTE PER SEARCH ALL
002800* 2004-03-09 MBR REQ-5401 RIGA RICEVUTA DA MSM0003 VIA LINKAGE
002900* 2004-08-11 MBR REQ-5418 CALCOLATA LUNGHEZZA KEY-PART/REST-PART
003000*            (MANCAVA - NESSUN GRUPPO VENIVA MAI APERTO)
003050* 2004-09-21 MBR REQ-5433 CONTATORE 77-LEVEL DEI GRUPPI APERTI
003060* 2004-10-05 MBR REQ-5447 VALID-GROUP-KEY-CHAR ACCETTA ANCHE
003070*            MINUSCOLE (mithal_/ajwaf_/... SONO MINUSCOLE)
003080* 2004-10-12 MBR REQ-5451 XFRM-RULE-ORDER ORA A BASE 0 (PRIMA LA
003090*            PRIMA REGOLA DI OGNI GRUPPO VENIVA REGISTRATA 1)
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003820* group-key prefixes are lower-case per the transformation-      REQ5447
003840* table convention (mithal_/ajwaf_/naqis_/lafif_/regular_/       REQ5447
003860* exception_) - class widened to accept lower-case too.          REQ5447
003900     CLASS VALID-GROUP-KEY-CHAR IS 'A' THRU 'Z'
003920                                  'a' THRU 'z' '_'
004000     UPSI-0 IS MSM-TRACE-SWITCH
004100         ON STATUS IS MSM-TRACE-ON
004200         OFF STATUS IS MSM-TRACE-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600**
004700 DATA DIVISION.
004800**
004900 FILE SECTION.
005000**
005100 WORKING-STORAGE SECTION.
005200*
005220* standalone count of groups opened this run - incremented         REQ5433
005230* alongside XFRM-GROUP-TOTAL in 3000-OPEN-NEW-GROUP below.         REQ5433
005240 77 W-GROUP-OPEN-COUNT         PIC 9(9) COMP  VALUE ZERO.
005300* current-group state, persists across successive CALLs within
005400* the same run - NOT in LOCAL-STORAGE, which would reset it.
005500 01 WS-LOADER-STATE.
005600   03 WS-CURRENT-GROUP-IDX     PIC 9(9) COMP  VALUE ZERO.
005700   03 WS-CURRENT-RULE-COUNT    PIC 9(3) COMP  VALUE ZERO.
005800*
005900 01 WS-COUNTERS.
006000   03 WS-KEY-LEN                PIC 9(2) COMP  VALUE ZERO.
006100   03 WS-REST-LEN                PIC 9(3) COMP  VALUE ZERO.
006200   03 WS-PIECE-PTR               PIC 9(3) COMP  VALUE ZERO.
006300   03 WS-COMMENT-LEN             PIC 9(3) COMP  VALUE ZERO.
006400   03 WS-ADD-LEN                 PIC 9(3) COMP  VALUE ZERO.
006500*
006600 01 WS-SWITCHES.
006700   03 WS-LINE-BLANK-SW          PIC X(1)       VALUE 'N'.
006800     88 WS-LINE-IS-BLANK                        VALUE 'Y'.
006900   03 WS-MORE-PIECES-SW         PIC X(1)       VALUE 'Y'.
007000     88 WS-NO-MORE-PIECES                       VALUE 'N'.
007100*
007200 01 WS-LINE-WORK-AREA.
007300   03 WS-LINE-WORK             PIC X(200)      VALUE SPACE.
007400   03 FILLER REDEFINES WS-LINE-WORK.
007500     05 WS-LINE-CHAR OCCURS 200 TIMES
007600                     PIC X(1).
007700*
007800 01 WS-KEY-PART-AREA.
007900   03 WS-KEY-PART               PIC X(40)      VALUE SPACE.
008000   03 FILLER REDEFINES WS-KEY-PART.
008100     05 WS-KEY-CHAR OCCURS 40 TIMES
008200                    PIC X(1).
008300*
008400 01 WS-PIECE-AREA.
008500   03 WS-PIECE                  PIC X(30)      VALUE SPACE.
008600   03 FILLER REDEFINES WS-PIECE.
008700     05 WS-PIECE-CHAR OCCURS 30 TIMES
008800                      PIC X(1).
008900*
009000 01 WS-SPLIT-AREA.
009100   03 WS-REST-PART              PIC X(159)     VALUE SPACE.
009200   03 WS-TYPE-PART              PIC X(13)      VALUE SPACE.
009300   03 WS-VALUE-PART             PIC X(20)      VALUE SPACE.
009400   03 WS-FROM-PART              PIC X(10)      VALUE SPACE.
009500   03 WS-TO-PART                PIC X(10)      VALUE SPACE.
009600*
009700 LOCAL-STORAGE SECTION.
009800 01 LS-NOT-USED                 PIC X(1)       VALUE SPACE.
009900*
010000 LINKAGE SECTION.
010100 COPY MSMXLIN.
010200 COPY MSMXFRM.
010300 COPY MSMMR.
010400*
010500 PROCEDURE DIVISION USING XFRM-LOADER-LINE
010600                          XFRM-TABLE
010700                          MR.
010800*
010900 0100-MAIN-I.
011000     MOVE ZERO                           TO MR-RESULT.
011100     MOVE XFRM-LINE-TEXT                 TO WS-LINE-WORK.
011200     PERFORM 1000-CLASSIFY-LINE THRU 1000-EXIT.
011300     EVALUATE TRUE
011400        WHEN WS-LINE-IS-BLANK
011500           CONTINUE
011600        WHEN WS-LINE-CHAR (1) EQUAL '#'
011700           PERFORM 2000-APPEND-COMMENT THRU 2000-EXIT
011800        WHEN WS-REST-LEN > ZERO OR WS-KEY-LEN > ZERO
011900           PERFORM 3000-OPEN-NEW-GROUP THRU 3000-EXIT
012000        WHEN OTHER
012100           CONTINUE
012200     END-EVALUATE.
012300 0100-MAIN-F.
012400     GOBACK.
012500*
012600*----------------------------------------------------------------
012700* decides whether this is a blank line, a comment line or a
012800* group line (one containing ':'), and for a group line splits
012900* it into WS-KEY-PART / WS-REST-PART on the first ':'.
013000 1000-CLASSIFY-LINE.
013100     MOVE 'N'                            TO WS-LINE-BLANK-SW.
013200     MOVE ZERO                           TO WS-KEY-LEN WS-REST-LEN.
013300     MOVE SPACE                          TO WS-KEY-PART WS-REST-PART.
013400     IF WS-LINE-WORK EQUAL SPACE
013500        MOVE 'Y'                         TO WS-LINE-BLANK-SW
013600        GO TO 1000-EXIT
013700     END-IF.
013800     IF WS-LINE-CHAR (1) EQUAL '#'
013900        GO TO 1000-EXIT
014000     END-IF.
014100     IF WS-LINE-WORK (1:200) IS NOT EQUAL TO SPACE
014200        UNSTRING WS-LINE-WORK DELIMITED BY ':'
014300           INTO WS-KEY-PART WS-REST-PART
014400        END-UNSTRING
014500        INSPECT WS-KEY-PART
014600                TALLYING WS-KEY-LEN FOR CHARACTERS BEFORE SPACE  5418MBR
014700        INSPECT WS-REST-PART
014800                TALLYING WS-REST-LEN FOR CHARACTERS BEFORE SPACE 5418MBR
014900     END-IF.
015000 1000-EXIT.
015100     EXIT.
015200*
015300*----------------------------------------------------------------
015400* appends the text after the leading '#' (and a separating
015500* space when the comment is not the group's first line) to
015600* the GROUP-COMMENT of the group open at the time this line is
015700* read - per shop convention a '#' line with no group open yet
015800* (before the very first ':' line) is simply discarded.
015900 2000-APPEND-COMMENT.
016000     IF WS-CURRENT-GROUP-IDX EQUAL ZERO
016100        GO TO 2000-EXIT
016200     END-IF.
016300     MOVE ZERO                           TO WS-COMMENT-LEN.
016400     INSPECT XFRM-GROUP-COMMENT (WS-CURRENT-GROUP-IDX)
016500             TALLYING WS-COMMENT-LEN FOR CHARACTERS BEFORE SPACE.
016600     MOVE ZERO                           TO WS-ADD-LEN.
016700     INSPECT WS-LINE-WORK (2:199)
016800             TALLYING WS-ADD-LEN FOR CHARACTERS BEFORE SPACE.
016900     IF WS-COMMENT-LEN EQUAL ZERO
017000        MOVE WS-LINE-WORK (2:199) TO
017100             XFRM-GROUP-COMMENT (WS-CURRENT-GROUP-IDX)
017200     ELSE
017300        STRING XFRM-GROUP-COMMENT (WS-CURRENT-GROUP-IDX)
017400                                   DELIMITED BY SPACE
017500               ' '                 DELIMITED BY SIZE
017600               WS-LINE-WORK (2:199) DELIMITED BY SPACE
017700          INTO XFRM-GROUP-COMMENT (WS-CURRENT-GROUP-IDX)
017800        END-STRING
017900     END-IF.
018000 2000-EXIT.
018100     EXIT.
018200*
018300*----------------------------------------------------------------
018400* opens a new group entry for WS-KEY-PART, then parses
018500* WS-REST-PART (the ';'-separated rule list) into XFRM-RULE
018600* entries, in the order they are written. TRANSFORMATIONS-FILE
018620* is assumed sorted ascending on group key upstream (same house
018640* rule as ROOTS-FILE in MSM0003) - MSM0001/MSM0002 run a binary
018660* SEARCH ALL against XFRM-GROUP-KEY and need the table that way.
018700 3000-OPEN-NEW-GROUP.
018800     IF WS-KEY-CHAR (1) IS NOT VALID-GROUP-KEY-CHAR
018900        GO TO 3000-EXIT
019000     END-IF.
019050     ADD 1                               TO W-GROUP-OPEN-COUNT.       REQ5433
019100     ADD 1                               TO XFRM-GROUP-TOTAL.
019200     SET XFRM-GRP-IDX                    TO XFRM-GROUP-TOTAL.
019300     MOVE WS-KEY-PART        TO XFRM-GROUP-KEY (XFRM-GRP-IDX).
019400     MOVE SPACE              TO XFRM-GROUP-COMMENT (XFRM-GRP-IDX).
019500     MOVE ZERO               TO XFRM-RULE-TOTAL (XFRM-GRP-IDX).
019600     SET WS-CURRENT-GROUP-IDX            TO XFRM-GRP-IDX.
019700     MOVE ZERO                           TO WS-CURRENT-RULE-COUNT.
019800     IF WS-REST-PART NOT EQUAL SPACE
019900        MOVE 1                           TO WS-PIECE-PTR
020000        MOVE 'Y'                         TO WS-MORE-PIECES-SW
020100        PERFORM 3100-NEXT-PIECE THRU 3100-EXIT
020200           UNTIL WS-NO-MORE-PIECES
020300     END-IF.
020400 3000-EXIT.
020500     EXIT.
020600*
020700 3100-NEXT-PIECE.
020800     MOVE SPACE                          TO WS-PIECE.
020900     IF WS-PIECE-PTR > LENGTH OF WS-REST-PART
021000        MOVE 'N'                         TO WS-MORE-PIECES-SW
021100        GO TO 3100-EXIT
021200     END-IF.
021300     UNSTRING WS-REST-PART DELIMITED BY ';'
021400        INTO WS-PIECE
021500        WITH POINTER WS-PIECE-PTR
021600     END-UNSTRING.
021700     IF WS-PIECE-CHAR (1) NOT EQUAL SPACE
021800        PERFORM 3200-ADD-RULE THRU 3200-EXIT
021900     END-IF.
022000     IF WS-PIECE-PTR > LENGTH OF WS-REST-PART
022100        MOVE 'N'                         TO WS-MORE-PIECES-SW
022200     END-IF.
022300 3100-EXIT.
022400     EXIT.
022500*
022600* a piece is TYPE=VALUE ; for 'replace' the VALUE itself splits
022700* on the first '>' into FROM and TO, for 'replace_final' the
022800* whole VALUE is the TO (RULE-FROM stays blank).
022900 3200-ADD-RULE.
023000     MOVE SPACE            TO WS-TYPE-PART WS-VALUE-PART
023100                               WS-FROM-PART WS-TO-PART.
023200     UNSTRING WS-PIECE DELIMITED BY '='
023300        INTO WS-TYPE-PART WS-VALUE-PART
023400     END-UNSTRING.
023500     ADD 1                                TO WS-CURRENT-RULE-COUNT.
023600     MOVE WS-CURRENT-RULE-COUNT
023700          TO XFRM-RULE-TOTAL (XFRM-GRP-IDX).
023800     SET XFRM-RULE-IDX TO WS-CURRENT-RULE-COUNT.
023900* RULE-ORDER is documented as 0-based within the group, but        REQ5451
023910* XFRM-RULE-IDX (the table subscript) has to stay 1-based - so     REQ5451
023920* the stored order is the subscript less 1, not the subscript     REQ5451
023930* itself.                                                         REQ5451
023940     COMPUTE XFRM-RULE-ORDER (XFRM-GRP-IDX, XFRM-RULE-IDX)         REQ5451
023960          = WS-CURRENT-RULE-COUNT - 1.                             REQ5451
024100     EVALUATE WS-TYPE-PART
024200        WHEN 'replace_final'
024300           MOVE 'replace_final'     TO
024400                XFRM-RULE-TYPE (XFRM-GRP-IDX, XFRM-RULE-IDX)
024500           MOVE SPACE               TO
024600                XFRM-RULE-FROM (XFRM-GRP-IDX, XFRM-RULE-IDX)
024700           MOVE WS-VALUE-PART       TO
024800                XFRM-RULE-TO   (XFRM-GRP-IDX, XFRM-RULE-IDX)
024900        WHEN 'replace'
025000           MOVE 'replace'           TO
025100                XFRM-RULE-TYPE (XFRM-GRP-IDX, XFRM-RULE-IDX)
025200           UNSTRING WS-VALUE-PART DELIMITED BY '>'
025300              INTO WS-FROM-PART WS-TO-PART
025400           END-UNSTRING
025500           MOVE WS-FROM-PART        TO
025600                XFRM-RULE-FROM (XFRM-GRP-IDX, XFRM-RULE-IDX)
025700           MOVE WS-TO-PART          TO
025800                XFRM-RULE-TO   (XFRM-GRP-IDX, XFRM-RULE-IDX)
025900        WHEN OTHER
026000           SUBTRACT 1 FROM WS-CURRENT-RULE-COUNT
026100           MOVE WS-CURRENT-RULE-COUNT
026200                TO XFRM-RULE-TOTAL (XFRM-GRP-IDX)
026300     END-EVALUATE.
026400 3200-EXIT.
026500     EXIT.
