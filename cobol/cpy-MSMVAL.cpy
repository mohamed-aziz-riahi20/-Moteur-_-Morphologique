000100* **++ VALIDATION-RESULT LINKAGE PARAMETERS COPYBOOK
000200* **++ CALL boundary of MSM0004.
000300 01 VALIDATION-RESULT.
000400   03 VALID-FLAG                    PIC X(1)    VALUE 'N'.
000500     88 VALID-YES                               VALUE 'Y'.
000600     88 VALID-NO                                VALUE 'N'.
000650* VALID-ROOT is genuine Arabic UTF-8 (2 bytes/letter) - same        REQ5431
000660* X(6) sizing as GEN-ROOT in cpy-MSMGEN.cpy, not a transliteration. REQ5431
000700   03 VALID-ROOT                    PIC X(6)    VALUE SPACE.
000800   03 VALID-SCHEME                  PIC X(20)   VALUE SPACE.
000900   03 FILLER                        PIC X(10)   VALUE SPACE.
