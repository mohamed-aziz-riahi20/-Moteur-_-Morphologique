000100* **++ Transformation rule-group table. One entry per group key
000200* **++ parsed out of TRANSFORMATIONS-FILE by MSM0005 at load
000300* **++ time. Group key is <root-type-or-exception>_<scheme>,
000400* **++ e.g. MITHAL_FAAIL or EXCEPTION_WAAD_FAAIL - same
000500* **++ "text key drives a CALLed lookup" shape as the old
000600* **++ special-routine-selection table.
000700***************************************************************
000800*     LAYOUT TRANSFORMATION-GROUP-RECORD                      *
000900***************************************************************
001000 01 XFRM-TABLE.
001100   03 XFRM-GROUP-TOTAL          PIC 9(9) COMP  VALUE ZERO.
001200*
001300   03 XFRM-GROUP-ENTRY OCCURS 0 TO 2000 TIMES
001400                       DEPENDING ON XFRM-GROUP-TOTAL
001450                       ASCENDING KEY IS XFRM-GROUP-KEY     REQ5418
001500                       INDEXED BY XFRM-GRP-IDX,
001600                                  XFRM-GRP-SRCH-IDX.
001700     05 XFRM-GROUP-KEY           PIC X(40)     VALUE SPACE.
001800     05 XFRM-GROUP-COMMENT       PIC X(200)    VALUE SPACE.
001900     05 XFRM-RULE-TOTAL          PIC 9(3) COMP VALUE ZERO.
002000***************************************************************
002100*     LAYOUT TRANSFORMATION-RULE (nested, order preserved)     *
002200***************************************************************
002300     05 XFRM-RULE-LIST.
002400       10 XFRM-RULE-ENTRY OCCURS 0 TO 20 TIMES
002500                          DEPENDING ON XFRM-RULE-TOTAL
002600                          INDEXED BY XFRM-RULE-IDX.
002700         15 XFRM-RULE-ORDER        PIC 9(3) COMP VALUE ZERO.
002800         15 XFRM-RULE-TYPE         PIC X(13)     VALUE SPACE.
002900           88 XFRM-RULE-IS-REPLACE         VALUE 'replace'.
003000           88 XFRM-RULE-IS-REPLACE-FINAL
003100                                   VALUE 'replace_final'.
003200         15 XFRM-RULE-FROM         PIC X(10)     VALUE SPACE.
003300         15 XFRM-RULE-TO           PIC X(10)     VALUE SPACE.
003400     05 FILLER                   PIC X(10)     VALUE SPACE.
