000100* **++ XFRM-LOADER-LINE - one raw line of TRANSFORMATIONS-FILE
000200* **++ handed down to MSM0005 for parsing, CALL boundary only.
000300 01 XFRM-LOADER-LINE.
000400   03 XFRM-LINE-TEXT                PIC X(200)  VALUE SPACE.
000500   03 FILLER                        PIC X(10)   VALUE SPACE.
