000100* **++ Root reference table and per-root derivative history.
000200* **++ Loaded once at job start by MSM0003 from ROOTS-FILE;
000300* **++ held in WORKING-STORAGE for the life of the run - no
000400* **++ re-read per generate/validate request (same as the old
000500* **++ FMT-MAP data-element table, just keyed on root text
000600* **++ instead of a numeric data-element number).
000700***************************************************************
000800*     LAYOUT ROOT-TABLE                                       *
000900***************************************************************
000950* ROOT-TEXT is 3 Arabic letters, each a 2-byte UTF-8 code point   REQ5431
000970* in this shop's Arabic block (U+0600-U+06FF lead byte X'D8'-     REQ5431
000980* X'DB') - PIC X(6), not X(3); see cpy-MSMGEN.cpy banner.         REQ5431
001000 01 ROOT-TABLE.
001100   03 ROOT-TOTAL                PIC 9(9) COMP  VALUE ZERO.
001200*
001300   03 ROOT-ENTRY OCCURS 0 TO 500 TIMES
001400                 DEPENDING ON ROOT-TOTAL
001500                 ASCENDING KEY IS ROOT-TEXT
001600                 INDEXED BY ROOT-IDX, ROOT-SRCH-IDX.
001700     05 ROOT-TEXT                PIC X(6)      VALUE SPACE.
001800     05 ROOT-DERIV-TOTAL         PIC 9(9) COMP VALUE ZERO.
001900     05 ROOT-DERIV-LIST.
002000***************************************************************
002100*     LAYOUT DERIVATIVE-RECORD (nested, one per distinct word) *
002200***************************************************************
002300       10 ROOT-DERIV-ENTRY OCCURS 0 TO 50 TIMES
002400                           DEPENDING ON ROOT-DERIV-TOTAL
002500                           INDEXED BY DERIV-IDX.
002600         15 DERIV-WORD            PIC X(20)      VALUE SPACE.
002700         15 DERIV-FREQUENCY       PIC 9(9) COMP    VALUE ZERO.
002800     05 FILLER                   PIC X(10)     VALUE SPACE.
