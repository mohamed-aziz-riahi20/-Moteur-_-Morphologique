000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MSM0003.
000400 AUTHOR.     R-ALAIMO.
000500 INSTALLATION. CENTRO-ELABORAZIONE-DATI.
000600 DATE-WRITTEN. 1989-04-20.
000700 DATE-COMPILED.
000800 SECURITY.   NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* MSM0003
001100* **++ driver batch del generatore morfologico radici arabe.
001200* **++ carica le 3 tabelle di riferimento (radici, schemi,
001300* **++ trasformazioni), esegue la suite di test dal file dei
001400* **++ casi, produce una dimostrazione generate-all su una
001500* **++ radice campione, esegue il roll-up statistico finale e
001600* **++ mostra il recap. E' il punto di ingresso JCL del job
001700* **++ (PGM=MSM0003).
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 1989-04-20 RAL REQ-4401 PRIMA EMISSIONE - CARICO RADICI/SCHEMI
002200* 1989-05-09 RAL REQ-4417 CARICO TABELLA TRASFORMAZIONI (MSM0005)
002300* 1990-02-27 GGV REQ-4512 SUITE DI TEST DA FILE TCASDD
002400* 1990-03-19 GGV REQ-4512 DIMOSTRAZIONE GENERATE-ALL
002500* 1990-04-02 GGV REQ-4530 ROLL-UP STATISTICO E RECAP FINALE
002600* 1995-11-30 PNT REQ-5033 VALIDAZIONE "ESATTAMENTE UN =" SCHEMI
002700* 1998-12-01 PNT Y2K0012 VERIFICATO - NESSUN CAMPO DATA A 2 CIFRE
002800* 2001-07-16 MBR REQ-5290 RADICI DUPLICATE: TENUTA LA PRIMA
002900* 2004-03-09 MBR REQ-5401 ALLINEATO A NUOVA GEN-REQUEST CONDIVISA
002950* 2004-08-11 MBR REQ-5418 FILLER DI CODA SU ROOTS/SCHEMES/XFRM-REC
002960* 2004-09-14 MBR REQ-5431 RADICE (TC-ROOT, WS-ROOT-CANDIDATE,
002970*            WS-DEMO-ROOT) ORA IN ARABO VERO (UTF-8 2 BYTE)
002980* 2004-09-21 MBR REQ-5433 COSTANTE 77-LEVEL PER IL RETURN-CODE
002990*            DI ABEND (PRIMA ERA UN LETTERALE IN 9000-ABEND)
002991* 2004-10-05 MBR REQ-5448 GENERATE-ALL ORA E' UN TERZO CODICE
002992*            OPERAZIONE DEI CASI DI TEST ('A'), RADICE PRESA DA
002993*            TC-ROOT - PRIMA ERA UNA DEMO FISSA SU UNA SOLA
002994*            RADICE DI WORKING-STORAGE, SENZA ASSERZIONE
002995* 2004-10-12 MBR REQ-5450 GENERATE-ALL: RADICE IGNOTA = CASO
002996*            SUPERATO CON ESITO VUOTO, NON PIU' FALLITO (PRIMA
002997*            ANDAVA IN ERRORE SULLO SCHEMA PER MANCANZA DI
002998*            CONTROLLO DI ESISTENZA RADICE)
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-TC-OPERATION IS 'G' 'V' 'A'
003900     UPSI-0 IS MSM-TRACE-SWITCH
004000         ON STATUS IS MSM-TRACE-ON
004100         OFF STATUS IS MSM-TRACE-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ROOTS-FILE                 ASSIGN TO ROOTDD
004600                            ORGANIZATION LINE SEQUENTIAL
004700                            FILE STATUS IS ROOTS-FS.
004800     SELECT SCHEMES-FILE               ASSIGN TO SCHMDD
004900                            ORGANIZATION LINE SEQUENTIAL
005000                            FILE STATUS IS SCHMS-FS.
005100     SELECT XFRM-FILE                  ASSIGN TO XFRMDD
005200                            ORGANIZATION LINE SEQUENTIAL
005300                            FILE STATUS IS XFRMF-FS.
005400     SELECT TEST-CASES-FILE            ASSIGN TO TCASDD
005500                            ORGANIZATION LINE SEQUENTIAL
005600                            FILE STATUS IS TCAS-FS.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  ROOTS-FILE                        RECORDING F.
006300 01  ROOTS-REC.
006400     03 ROOTS-LINE                     PIC X(80).
006450     03 FILLER                         PIC X(1).        REQ5418
006500*
006600 FD  SCHEMES-FILE                      RECORDING F.
006700 01  SCHEMES-REC.
006800     03 SCHEMES-LINE                   PIC X(80).
006850     03 FILLER                         PIC X(1).        REQ5418
006900*
007000 FD  XFRM-FILE                         RECORDING F.
007100 01  XFRM-REC.
007200     03 XFRM-LINE                      PIC X(200).
007250     03 FILLER                         PIC X(1).        REQ5418
007300*
007400 FD  TEST-CASES-FILE                   RECORDING F.
007500 01  TC-REC.
007600     03 TC-DESCRIPTION                 PIC X(40).
007700     03 FILLER                         PIC X(1).
007800     03 TC-OPERATION                   PIC X(1).
007900     03 FILLER                         PIC X(1).
007950* TC-ROOT is 3 Arabic letters, 2 UTF-8 bytes apiece - X(6).          REQ5431
008000     03 TC-ROOT                        PIC X(6).
008100     03 FILLER                         PIC X(1).
008200     03 TC-SCHEME                      PIC X(20).
008300     03 FILLER                         PIC X(1).
008400     03 TC-WORD                        PIC X(20).
008500     03 FILLER                         PIC X(1).
008600     03 TC-EXPECTED-VALID              PIC X(1).
008700       88 TC-EXPECT-VALID-YES                  VALUE 'Y'.
008800       88 TC-EXPECT-VALID-NO                   VALUE 'N'.
008900     03 FILLER                         PIC X(10).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009250* standalone abend return-code constant - 9000-ABEND used to       REQ5433
009260* MOVE a bare 8 to RETURN-CODE; now a named 77-level.               REQ5433
009270 77 W-RC-ABEND                 PIC 9(2) COMP    VALUE 8.
009300 01 WS-FILE-STATUSES.
009400   03 ROOTS-FS                 PIC X(2)        VALUE SPACE.
009500     88 ROOTS-OK                                 VALUE '00'.
009600     88 ROOTS-EOF                                VALUE '10'.
009700   03 SCHMS-FS                 PIC X(2)        VALUE SPACE.
009800     88 SCHMS-OK                                 VALUE '00'.
009900     88 SCHMS-EOF                                VALUE '10'.
010000   03 XFRMF-FS                 PIC X(2)        VALUE SPACE.
010100     88 XFRMF-OK                                 VALUE '00'.
010200     88 XFRMF-EOF                                VALUE '10'.
010300   03 TCAS-FS                  PIC X(2)        VALUE SPACE.
010400     88 TCAS-OK                                  VALUE '00'.
010500     88 TCAS-EOF                                 VALUE '10'.
010600*
010700 01 WS-COUNTERS.
010800   03 W-EQUALS-COUNT           PIC 9(2) COMP    VALUE ZERO.
010900   03 W-DEMO-IDX               PIC 9(9) COMP    VALUE ZERO.
011000*
011100 01 WS-SWITCHES.
011200   03 WS-SCHEME-FOUND-SW       PIC X(1)         VALUE 'N'.
011300     88 WS-SCHEME-WAS-FOUND                      VALUE 'Y'.
011320   03 WS-ROOT-KNOWN-SW         PIC X(1)         VALUE 'N'.     REQ5450
011340     88 WS-ROOT-IS-KNOWN                          VALUE 'Y'.   REQ5450
011400*
011500 01 WS-ROOTS-LINE-AREA.
011600   03 WS-ROOTS-LINE-WORK       PIC X(80)        VALUE SPACE.
011700   03 FILLER REDEFINES WS-ROOTS-LINE-WORK.
011800     05 WS-ROOTS-LINE-CHAR OCCURS 80 TIMES
011900                           PIC X(1).
012000*
012100 01 WS-SCHEMES-LINE-AREA.
012200   03 WS-SCHEMES-LINE-WORK     PIC X(80)        VALUE SPACE.
012300   03 FILLER REDEFINES WS-SCHEMES-LINE-WORK.
012400     05 WS-SCHEMES-LINE-CHAR OCCURS 80 TIMES
012500                             PIC X(1).
012600*
012700 01 WS-TC-DESCRIPTION-AREA.
012800   03 WS-TC-DESC-WORK          PIC X(40)        VALUE SPACE.
012900   03 FILLER REDEFINES WS-TC-DESC-WORK.
013000     05 WS-TC-DESC-CHAR OCCURS 40 TIMES
013100                        PIC X(1).
013200*
013300 01 WS-ROOT-CANDIDATE          PIC X(6)         VALUE SPACE.
013400*
013500 01 WS-SCHEME-SPLIT-AREA.
013600   03 WS-SCHEME-NAME-WORK      PIC X(20)        VALUE SPACE.
013700   03 WS-SCHEME-RULE-WORK      PIC X(40)        VALUE SPACE.
013800*
014000*
014100 01 WS-DISPLAY-STATS.
014200   03 WS-DISP-ROOTS            PIC ZZZZZZZZ9.
014300   03 WS-DISP-PATTERNS         PIC ZZZZZZZZ9.
014400   03 WS-DISP-DERIVS           PIC ZZZZZZZZ9.
014500   03 WS-DISP-DENSITY          PIC ZZZZ9.9999.
014600*
014700 COPY MSMROOT.
014800 COPY MSMSCHM.
014900 COPY MSMXFRM.
015000 COPY MSMMR.
015100 COPY MSMGEN.
015200 COPY MSMVREQ.
015300 COPY MSMVAL.
015400 COPY MSMSTAT.
015500 COPY MSMXLIN.
015600*
015700 LOCAL-STORAGE SECTION.
015800 01 LS-TEST-CASE-SWITCH        PIC X(1)         VALUE SPACE.
015900   88 TEST-CASE-PASSED                           VALUE 'P'.
016000   88 TEST-CASE-FAILED                           VALUE 'F'.
016100*
016200 01 LS-COUNTERS.
016300   03 TEST-CASE-CTR            PIC S9(9) COMP   VALUE ZERO.
016400   03 TEST-CASE-PASSED-CTR     PIC S9(9) COMP   VALUE ZERO.
016500   03 TEST-CASE-FAILED-CTR     PIC S9(9) COMP   VALUE ZERO.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 0100-MAIN-I.
017000     DISPLAY ' ************** MSM0003 START  **************'.
017100*
017200     PERFORM 2000-LOAD-ROOTS          THRU 2000-EXIT.
017300     PERFORM 2100-LOAD-SCHEMES        THRU 2100-EXIT.
017400     PERFORM 2200-LOAD-TRANSFORMS     THRU 2200-EXIT.
017500*
017600     PERFORM 4000-RUN-SELF-TESTS      THRU 4000-EXIT.
017800     PERFORM 6000-STATISTICS-ROLLUP   THRU 6000-EXIT.
017900     PERFORM 8100-SHOW-STATISTICS     THRU 8100-EXIT.
018000*
018100     DISPLAY ' ************** MSM0003 END    **************'.
018200*
018300     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
018400        MOVE 12                       TO RETURN-CODE
018500     END-IF.
018600*
018700 0100-MAIN-F.
018800     GOBACK.
018900*
019000*----------------------------------------------------------------
019100* LOAD PHASE STEP 1 - ROOTS-FILE, one root per line, '#' lines
019200* and blank lines are comments. Input must already be supplied
019300* in ascending ROOT-TEXT sequence (this shop sorts its R&B
019400* master files upstream of the load step, same as any other
019500* table this driver loads for SEARCH ALL). Consecutive
019600* duplicates are dropped, first occurrence kept.
019700 2000-LOAD-ROOTS.
019800     OPEN INPUT ROOTS-FILE.
019900     IF NOT ROOTS-OK
020000        DISPLAY 'ROOTS FILE OPEN ERROR - FS: ' ROOTS-FS
020100        PERFORM 9000-ABEND THRU 9000-EXIT
020200     END-IF.
020300     PERFORM 2010-READ-ROOTS-LINE      THRU 2010-EXIT.
020400     PERFORM 2020-PROCESS-ROOTS-LINE   THRU 2020-EXIT
020500        UNTIL ROOTS-EOF.
020600     CLOSE ROOTS-FILE.
020700 2000-EXIT.
020800     EXIT.
020900*
021000 2010-READ-ROOTS-LINE.
021100     READ ROOTS-FILE.
021200     IF NOT ROOTS-OK AND NOT ROOTS-EOF
021300        DISPLAY 'ROOTS FILE READ ERROR - FS: ' ROOTS-FS
021400        PERFORM 9000-ABEND THRU 9000-EXIT
021500     END-IF.
021600 2010-EXIT.
021700     EXIT.
021800*
021900 2020-PROCESS-ROOTS-LINE.
022000     PERFORM 2030-HANDLE-ONE-ROOT      THRU 2030-EXIT.
022100     PERFORM 2010-READ-ROOTS-LINE      THRU 2010-EXIT.
022200 2020-EXIT.
022300     EXIT.
022400*
022500 2030-HANDLE-ONE-ROOT.
022600     MOVE ROOTS-LINE                   TO WS-ROOTS-LINE-WORK.
022700     IF WS-ROOTS-LINE-WORK EQUAL SPACE
022800        GO TO 2030-EXIT
022900     END-IF.
023000     IF WS-ROOTS-LINE-CHAR (1) EQUAL '#'
023100        GO TO 2030-EXIT
023200     END-IF.
023300     MOVE WS-ROOTS-LINE-WORK (1:6)      TO WS-ROOT-CANDIDATE.
023400     IF ROOT-TOTAL > ZERO
023500     AND WS-ROOT-CANDIDATE EQUAL ROOT-TEXT (ROOT-TOTAL)
023600        GO TO 2030-EXIT
023700     END-IF.
023800     ADD 1                              TO ROOT-TOTAL.
023900     SET ROOT-IDX                       TO ROOT-TOTAL.
024000     MOVE WS-ROOT-CANDIDATE             TO ROOT-TEXT (ROOT-IDX).
024100     MOVE ZERO                          TO ROOT-DERIV-TOTAL
024200                                            (ROOT-IDX).
024300 2030-EXIT.
024400     EXIT.
024500*
024600*----------------------------------------------------------------
024700* LOAD PHASE STEP 2 - SCHEMES-FILE, 'name=rule' per line. A
024800* later line with the same name overwrites the earlier one's
024900* rule (table is not key-sequenced, so lookup is a linear scan).
025000 2100-LOAD-SCHEMES.
025100     OPEN INPUT SCHEMES-FILE.
025200     IF NOT SCHMS-OK
025300        DISPLAY 'SCHEMES FILE OPEN ERROR - FS: ' SCHMS-FS
025400        PERFORM 9000-ABEND THRU 9000-EXIT
025500     END-IF.
025600     PERFORM 2110-READ-SCHEMES-LINE    THRU 2110-EXIT.
025700     PERFORM 2120-PROCESS-SCHEMES-LINE THRU 2120-EXIT
025800        UNTIL SCHMS-EOF.
025900     CLOSE SCHEMES-FILE.
026000 2100-EXIT.
026100     EXIT.
026200*
026300 2110-READ-SCHEMES-LINE.
026400     READ SCHEMES-FILE.
026500     IF NOT SCHMS-OK AND NOT SCHMS-EOF
026600        DISPLAY 'SCHEMES FILE READ ERROR - FS: ' SCHMS-FS
026700        PERFORM 9000-ABEND THRU 9000-EXIT
026800     END-IF.
026900 2110-EXIT.
027000     EXIT.
027100*
027200 2120-PROCESS-SCHEMES-LINE.
027300     PERFORM 2130-HANDLE-ONE-SCHEME    THRU 2130-EXIT.
027400     PERFORM 2110-READ-SCHEMES-LINE    THRU 2110-EXIT.
027500 2120-EXIT.
027600     EXIT.
027700*
027800 2130-HANDLE-ONE-SCHEME.
027900     MOVE SCHEMES-LINE                 TO WS-SCHEMES-LINE-WORK.
028000     IF WS-SCHEMES-LINE-WORK EQUAL SPACE
028100        GO TO 2130-EXIT
028200     END-IF.
028300     MOVE ZERO                         TO W-EQUALS-COUNT.
028400     INSPECT WS-SCHEMES-LINE-WORK
028500             TALLYING W-EQUALS-COUNT FOR ALL '='.
028600     IF W-EQUALS-COUNT NOT EQUAL 1
028700        GO TO 2130-EXIT
028800     END-IF.
028900     MOVE SPACE       TO WS-SCHEME-NAME-WORK WS-SCHEME-RULE-WORK.
029000     UNSTRING WS-SCHEMES-LINE-WORK DELIMITED BY '='
029100        INTO WS-SCHEME-NAME-WORK WS-SCHEME-RULE-WORK
029200     END-UNSTRING.
029300     PERFORM 2140-FIND-OR-APPEND-SCHEME THRU 2140-EXIT.
029400 2130-EXIT.
029500     EXIT.
029600*
029700 2140-FIND-OR-APPEND-SCHEME.
029800     MOVE 'N'                          TO WS-SCHEME-FOUND-SW.
029900     IF SCHEME-TOTAL > ZERO
030000        SET SCHEME-SRCH-IDX            TO 1
030100        SEARCH SCHEME-ENTRY VARYING SCHEME-SRCH-IDX
030200           AT END
030300              CONTINUE
030400           WHEN SCHEME-NAME (SCHEME-SRCH-IDX) EQUAL
030500                              WS-SCHEME-NAME-WORK
030600              SET SCHEME-IDX           TO SCHEME-SRCH-IDX
030700              MOVE 'Y'                 TO WS-SCHEME-FOUND-SW
030800        END-SEARCH
030900     END-IF.
031000     IF NOT WS-SCHEME-WAS-FOUND
031100        ADD 1                          TO SCHEME-TOTAL
031200        SET SCHEME-IDX                 TO SCHEME-TOTAL
031300        MOVE WS-SCHEME-NAME-WORK       TO SCHEME-NAME (SCHEME-IDX)
031400     END-IF.
031500     MOVE WS-SCHEME-RULE-WORK          TO SCHEME-RULE (SCHEME-IDX).
031600 2140-EXIT.
031700     EXIT.
031800*
031900*----------------------------------------------------------------
032000* LOAD PHASE STEP 3 - TRANSFORMATIONS-FILE. Every line (blank,
032100* '#' comment, or 'key:rules' group header) is handed to the
032200* MSM0005 loader one CALL per line; MSM0005 keeps the "current
032300* group" state itself across the successive CALLs.
032400 2200-LOAD-TRANSFORMS.
032500     OPEN INPUT XFRM-FILE.
032600     IF NOT XFRMF-OK
032700        DISPLAY 'XFRM FILE OPEN ERROR - FS: ' XFRMF-FS
032800        PERFORM 9000-ABEND THRU 9000-EXIT
032900     END-IF.
033000     PERFORM 2210-READ-XFRM-LINE       THRU 2210-EXIT.
033100     PERFORM 2220-PROCESS-XFRM-LINE    THRU 2220-EXIT
033200        UNTIL XFRMF-EOF.
033300     CLOSE XFRM-FILE.
033400 2200-EXIT.
033500     EXIT.
033600*
033700 2210-READ-XFRM-LINE.
033800     READ XFRM-FILE.
033900     IF NOT XFRMF-OK AND NOT XFRMF-EOF
034000        DISPLAY 'XFRM FILE READ ERROR - FS: ' XFRMF-FS
034100        PERFORM 9000-ABEND THRU 9000-EXIT
034200     END-IF.
034300 2210-EXIT.
034400     EXIT.
034500*
034600 2220-PROCESS-XFRM-LINE.
034700     IF NOT XFRMF-EOF
034800        MOVE XFRM-LINE                 TO XFRM-LINE-TEXT
034900        CALL 'MSM0005' USING XFRM-LOADER-LINE XFRM-TABLE MR
035000        END-CALL
035100     END-IF.
035200     PERFORM 2210-READ-XFRM-LINE       THRU 2210-EXIT.
035300 2220-EXIT.
035400     EXIT.
035500*
035600*----------------------------------------------------------------
035700* SELF-TEST SUITE - reads TEST-CASES-FILE, runs each case
035800* through the generate or validate engine and checks the
035900* expected outcome, same pass/fail recap shape as the shop's
036000* other CALL-level test drivers.
036100 4000-RUN-SELF-TESTS.
036200     OPEN INPUT TEST-CASES-FILE.
036300     IF NOT TCAS-OK
036400        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCAS-FS
036500        PERFORM 9000-ABEND THRU 9000-EXIT
036600     END-IF.
036700     PERFORM 4010-READ-TEST-CASE       THRU 4010-EXIT.
036800     PERFORM 4020-PROCESS-TEST-CASE    THRU 4020-EXIT
036900        UNTIL TCAS-EOF.
037000     CLOSE TEST-CASES-FILE.
037100     PERFORM 8000-SHOW-TEST-SUMMARY    THRU 8000-EXIT.
037200 4000-EXIT.
037300     EXIT.
037400*
037500 4010-READ-TEST-CASE.
037600     READ TEST-CASES-FILE.
037700     IF NOT TCAS-OK AND NOT TCAS-EOF
037800        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCAS-FS
037900        PERFORM 9000-ABEND THRU 9000-EXIT
038000     END-IF.
038100 4010-EXIT.
038200     EXIT.
038300*
038400 4020-PROCESS-TEST-CASE.
038500     PERFORM 4030-EXECUTE-TEST-CASE    THRU 4030-EXIT.
038600     PERFORM 4010-READ-TEST-CASE       THRU 4010-EXIT.
038700 4020-EXIT.
038800     EXIT.
038900*
039000 4030-EXECUTE-TEST-CASE.
039100     MOVE TC-DESCRIPTION                TO WS-TC-DESC-WORK.
039200     IF WS-TC-DESC-WORK EQUAL SPACE
039300     OR WS-TC-DESC-CHAR (1) EQUAL '#'
039400        GO TO 4030-EXIT
039500     END-IF.
039600     ADD 1                               TO TEST-CASE-CTR.
039700     IF TC-OPERATION IS NOT VALID-TC-OPERATION
039800        SET TEST-CASE-FAILED             TO TRUE
039900        PERFORM 8010-SHOW-ONE-RESULT     THRU 8010-EXIT
040000        GO TO 4030-EXIT
040100     END-IF.
040200     EVALUATE TRUE
040300        WHEN TC-OPERATION EQUAL 'G'
040400           PERFORM 4100-RUN-GENERATE-CASE THRU 4100-EXIT
040500        WHEN TC-OPERATION EQUAL 'V'
040600           PERFORM 4200-RUN-VALIDATE-CASE THRU 4200-EXIT
040650        WHEN TC-OPERATION EQUAL 'A'                               REQ5448
040660           PERFORM 5000-RUN-GENERATE-ALL-CASE THRU 5000-EXIT      REQ5448
040700     END-EVALUATE.
040800     PERFORM 8010-SHOW-ONE-RESULT        THRU 8010-EXIT.
040900 4030-EXIT.
041000     EXIT.
041100*
041200 4100-RUN-GENERATE-CASE.
041300     MOVE TC-ROOT                        TO GEN-ROOT.
041400     MOVE TC-SCHEME                      TO GEN-SCHEME-NAME.
041500     MOVE 'G'                            TO GEN-OPERATION-MODE.
041600     MOVE SPACE                          TO GEN-WORD-OUT.
041700     MOVE ZERO                           TO MR-RESULT.
041800     CALL 'MSM0001' USING GEN-REQUEST ROOT-TABLE SCHEME-TABLE
041900                          XFRM-TABLE MR
042000     END-CALL.
042100     SET TEST-CASE-FAILED                TO TRUE.
042200     IF MR-RESULT-OK
042300     AND GEN-WORD-OUT EQUAL TC-WORD
042400        SET TEST-CASE-PASSED             TO TRUE
042500     END-IF.
042600 4100-EXIT.
042700     EXIT.
042800*
042900 4200-RUN-VALIDATE-CASE.
043000     MOVE TC-ROOT                        TO VAL-ROOT-IN.
043100     MOVE TC-WORD                        TO VAL-WORD-IN.
043200     MOVE ZERO                           TO MR-RESULT.
043300     CALL 'MSM0004' USING VALIDATE-REQUEST VALIDATION-RESULT
043400                          ROOT-TABLE SCHEME-TABLE XFRM-TABLE MR
043500     END-CALL.
043600     SET TEST-CASE-FAILED                TO TRUE.
043700     IF VALID-YES AND TC-EXPECT-VALID-YES
043800        SET TEST-CASE-PASSED             TO TRUE
043900     END-IF.
044000     IF VALID-NO AND TC-EXPECT-VALID-NO
044100        SET TEST-CASE-PASSED             TO TRUE
044200     END-IF.
044300 4200-EXIT.
044400     EXIT.
044500*
044600 8010-SHOW-ONE-RESULT.
044700     IF TEST-CASE-PASSED
044800        ADD 1                            TO TEST-CASE-PASSED-CTR
044900        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' '
045000                TC-DESCRIPTION ' -PASSED-'
045100     ELSE
045200        ADD 1                            TO TEST-CASE-FAILED-CTR
045300        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' '
045400                TC-DESCRIPTION ' -FAILED- <-!!'
045500     END-IF.
045600 8010-EXIT.
045700     EXIT.
045800*
045900 8000-SHOW-TEST-SUMMARY.
046000     DISPLAY ' '.
046100     DISPLAY '************* TEST SUITE RECAP *************'.
046200     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
046300     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
046400     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
046500     DISPLAY '********************************************'.
046600     DISPLAY ' '.
046700 8000-EXIT.
046800     EXIT.
046900*
047000*----------------------------------------------------------------
047100* GENERATE-ALL TEST CASE (TC-OPERATION 'A') - runs the generate
047200* engine for the test case's own TC-ROOT against every scheme
047300* currently in SCHEME-TABLE; the case passes only if every single
047350* scheme in the table generates without an MR error for that
047360* root - one bad scheme call fails the whole case and stops the
047370* loop early, same as a SEARCH ALL AT END short-circuit would.
047380* an unknown root is an empty result here, not a failure - see
047390* 5005-CHECK-TC-ROOT-KNOWN below - so the scheme loop never even
047395* starts for a root that isn't on file.                         REQ5450
047400 5000-RUN-GENERATE-ALL-CASE.
047410     IF SCHEME-TOTAL EQUAL ZERO
047420        SET TEST-CASE-FAILED             TO TRUE
047430        GO TO 5000-EXIT
047440     END-IF.
047450     PERFORM 5005-CHECK-TC-ROOT-KNOWN THRU 5005-EXIT.          REQ5450
047460     IF NOT WS-ROOT-IS-KNOWN                                   REQ5450
047470        SET TEST-CASE-PASSED             TO TRUE               REQ5450
047480        DISPLAY 'GENERATE-ALL ' TC-ROOT                        REQ5450
047485                ' - ROOT NOT ON FILE, EMPTY RESULT'            REQ5450
047490        GO TO 5000-EXIT                                        REQ5450
047495     END-IF.                                                   REQ5450
047500     SET TEST-CASE-PASSED                TO TRUE.
047800     PERFORM 5010-GENERATE-ALL-ONE-SCHEME THRU 5010-EXIT
047900        VARYING W-DEMO-IDX FROM 1 BY 1
048000        UNTIL W-DEMO-IDX > SCHEME-TOTAL
048040        OR    TEST-CASE-FAILED.
048100 5000-EXIT.
048200     EXIT.
048300*
048320* root-existence check ahead of the scheme loop - same SEARCH
048340* ALL ROOT-ENTRY idiom MSM0001/MSM0004 use on GEN-ROOT/VAL-ROOT-
048360* IN, applied here to TC-ROOT.                                  REQ5450
048380 5005-CHECK-TC-ROOT-KNOWN.
048390     MOVE 'N'                            TO WS-ROOT-KNOWN-SW.   REQ5450
048392     IF ROOT-TOTAL > ZERO                                       REQ5450
048394        SET ROOT-SRCH-IDX                TO 1                  REQ5450
048396        SEARCH ALL ROOT-ENTRY                                   REQ5450
048398           AT END                                               REQ5450
048399              CONTINUE                                          REQ5450
048400           WHEN ROOT-TEXT (ROOT-SRCH-IDX) EQUAL TC-ROOT          REQ5450
048410              MOVE 'Y'                   TO WS-ROOT-KNOWN-SW    REQ5450
048420        END-SEARCH                                              REQ5450
048430     END-IF.                                                    REQ5450
048440 5005-EXIT.                                                     REQ5450
048460     EXIT.                                                      REQ5450
048480*
048500 5010-GENERATE-ALL-ONE-SCHEME.
048600     MOVE TC-ROOT                        TO GEN-ROOT.
048700     MOVE SCHEME-NAME (W-DEMO-IDX)       TO GEN-SCHEME-NAME.
048800     MOVE 'G'                            TO GEN-OPERATION-MODE.
048900     MOVE SPACE                          TO GEN-WORD-OUT.
049000     MOVE ZERO                           TO MR-RESULT.
049100     CALL 'MSM0001' USING GEN-REQUEST ROOT-TABLE SCHEME-TABLE
049200                          XFRM-TABLE MR
049300     END-CALL.
049400     IF MR-RESULT-OK
049500        DISPLAY 'GENERATE-ALL ' TC-ROOT '/'
049600                SCHEME-NAME (W-DEMO-IDX) ' => ' GEN-WORD-OUT
049700     ELSE
049800        SET TEST-CASE-FAILED             TO TRUE
049900     END-IF.
049920 5010-EXIT.
049940     EXIT.
049960*
050000*----------------------------------------------------------------
050100* STATISTICS ROLL-UP - control break over the root table in
050200* sorted (load) sequence, summing distinct derivative counts.
050300 6000-STATISTICS-ROLLUP.
050400     MOVE ZERO                           TO STAT-TOTAL-DERIVATIVES.
050500     IF ROOT-TOTAL > ZERO
050600        PERFORM 6100-ACCUM-ONE-ROOT      THRU 6100-EXIT
050700           VARYING ROOT-IDX FROM 1 BY 1
050800           UNTIL ROOT-IDX > ROOT-TOTAL
050900     END-IF.
051000     MOVE ROOT-TOTAL                     TO STAT-TOTAL-ROOTS.
051100     MOVE SCHEME-TOTAL                   TO STAT-TOTAL-PATTERNS.
051200     PERFORM 6200-COMPUTE-DENSITY        THRU 6200-EXIT.
051300 6000-EXIT.
051400     EXIT.
051500*
051600 6100-ACCUM-ONE-ROOT.
051700     ADD ROOT-DERIV-TOTAL (ROOT-IDX)     TO STAT-TOTAL-DERIVATIVES.
051800 6100-EXIT.
051900     EXIT.
052000*
052100 6200-COMPUTE-DENSITY.
052200     IF STAT-TOTAL-ROOTS EQUAL ZERO
052300        MOVE ZERO                        TO STAT-DENSITY
052400     ELSE
052500        COMPUTE STAT-DENSITY ROUNDED =
052600                STAT-TOTAL-DERIVATIVES / STAT-TOTAL-ROOTS
052700     END-IF.
052800 6200-EXIT.
052900     EXIT.
053000*
053100 8100-SHOW-STATISTICS.
053200     MOVE STAT-TOTAL-ROOTS                TO WS-DISP-ROOTS.
053300     MOVE STAT-TOTAL-PATTERNS             TO WS-DISP-PATTERNS.
053400     MOVE STAT-TOTAL-DERIVATIVES          TO WS-DISP-DERIVS.
053500     MOVE STAT-DENSITY                    TO WS-DISP-DENSITY.
053600     DISPLAY 'TOTAL-ROOTS: ' WS-DISP-ROOTS
053700             '  TOTAL-PATTERNS: ' WS-DISP-PATTERNS
053800             '  TOTAL-DERIVATIVES: ' WS-DISP-DERIVS
053900             '  DENSITY: ' WS-DISP-DENSITY.
054000 8100-EXIT.
054100     EXIT.
054200*
054300*----------------------------------------------------------------
054400 9000-ABEND.
054500     MOVE W-RC-ABEND                      TO RETURN-CODE.
054600     GOBACK.
054700 9000-EXIT.
054800     EXIT.
